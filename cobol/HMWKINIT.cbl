000100*===============================================================*         
000110* PROGRAM NAME:    HMWKINIT                                               
000120* ORIGINAL AUTHOR: T. ALBRIGHT                                            
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 T. ALBRIGHT    CREATED - SUMMER ACTIVITY CARD PRACTICE         
000180*                         ASSIGNMENT LOADER, PARKVIEW COUNTY P&R          
000190* 04/19/06 K. PATEL       CONVERTED CARD-DECK INTAKE TO LINE              
000200*                         SEQUENTIAL EXTRACT, DROPPED VSAM WRITE          
000210* 03/05/24 R. OKONJO      TICKET EG-0098 - REBUILT AROUND THE             
000220*                         NEW VIDEO EXERGAME HOMEWORK ASSIGNMENT          
000230*                         EXTRACT REPLACING THE OLD PRACTICE CARD         
000240*===============================================================*         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID.  HMWKINIT.                                                   
000270 AUTHOR.        T. ALBRIGHT.                                              
000280 INSTALLATION.  PARKVIEW COUNTY PARKS AND RECREATION DEPT.                
000290 DATE-WRITTEN.  06/14/87.                                                 
000300 DATE-COMPILED.                                                           
000310 SECURITY.      NON-CONFIDENTIAL.                                         
000320*===============================================================*         
000330 ENVIRONMENT DIVISION.                                                    
000340*---------------------------------------------------------------*         
000350 CONFIGURATION SECTION.                                                   
000360*---------------------------------------------------------------*         
000370 SOURCE-COMPUTER. IBM-3081.                                               
000380 OBJECT-COMPUTER. IBM-3081.                                               
000390 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                     
000400*---------------------------------------------------------------*         
000410 INPUT-OUTPUT SECTION.                                                    
000420*---------------------------------------------------------------*         
000430 FILE-CONTROL.                                                            
000440     SELECT HOMEWORK-EXTRACT-FILE ASSIGN TO HWEXDD                        
000450 ORGANIZATION IS LINE SEQUENTIAL                                          
000460 FILE STATUS  IS HOMEWORK-EXTRACT-STATUS.                                 
000470*                                                                         
000480     SELECT HOMEWORK-FILE ASSIGN TO HMWKDD                                
000490 ORGANIZATION IS LINE SEQUENTIAL                                          
000500 FILE STATUS  IS HOMEWORK-FILE-STATUS.                                    
000510*===============================================================*         
000520 DATA DIVISION.                                                           
000530 FILE SECTION.                                                            
000540*---------------------------------------------------------------*         
000550*    ONE ASSIGNMENT PER LINE, COMMA DELIMITED:                            
000560*    TITLE,VIDEO-ID,CHILD-ID,PARENT-ID                                    
000570*---------------------------------------------------------------*         
000580 FD  HOMEWORK-EXTRACT-FILE.                                               
000590 01  HOMEWORK-EXTRACT-LINE            PIC X(150).                         
000600*---------------------------------------------------------------*         
000610 FD  HOMEWORK-FILE.                                                       
000620     COPY HMWKREC.                                                        
000630*---------------------------------------------------------------*         
000640 WORKING-STORAGE SECTION.                                                 
000650*---------------------------------------------------------------*         
000660 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000670     05  HOMEWORK-EXTRACT-STATUS      PIC X(02).                          
000680   88  HOMEWORK-EXTRACT-OK                VALUE '00'.                     
000690   88  HOMEWORK-EXTRACT-EOF                VALUE '10'.                    
000700     05  HOMEWORK-FILE-STATUS         PIC X(02).                          
000710   88  HOMEWORK-FILE-OK                    VALUE '00'.                    
000720     05  WS-NEXT-HOMEWORK-ID         PIC 9(09) COMP VALUE 0.              
000730     05  WS-RECORD-COUNT             PIC 9(07) COMP VALUE 0.              
000740     05  FILLER                      PIC X(04).                           
000750*---------------------------------------------------------------*         
000760 01  WS-INPUT-FIELDS.                                                     
000770     05  WS-IN-TITLE                 PIC X(100).                          
000780     05  WS-IN-VIDEO-ID-TEXT          PIC X(09).                          
000790     05  WS-IN-CHILD-ID-TEXT          PIC X(09).                          
000800     05  WS-IN-PARENT-ID-TEXT         PIC X(09).                          
000810     05  FILLER                      PIC X(02).                           
000820*---------------------------------------------------------------*         
000830*    THE THREE EXTRACTED KEY FIELDS ARE CHECKED FOR NUMERIC               
000840*    CONTENT ONE AT A TIME THROUGH THIS TABLE VIEW BEFORE ANY             
000850*    OF THEM IS MOVED TO THE OUTPUT RECORD.                               
000860*---------------------------------------------------------------*         
000870 01  WS-ID-CHECK-FIELDS REDEFINES WS-INPUT-FIELDS.                        
000880     05  FILLER                      PIC X(100).                          
000890     05  WS-ID-CHECK-ENTRY  PIC X(09)  OCCURS 3 TIMES.                    
000900     05  FILLER                      PIC X(02).                           
000910 77  WS-ID-CHECK-SUB                 PIC 9(01) COMP VALUE 0.              
000920 01  WS-BAD-ID-SW                    PIC X(01) VALUE 'N'.                 
000930     88  WS-BAD-ID-FOUND                        VALUE 'Y'.                
000940     88  WS-BAD-ID-NOT-FOUND                     VALUE 'N'.               
000950*---------------------------------------------------------------*         
000960 01  WS-ACCEPT-DATE-AREA.                                                 
000970     05  WS-ACC-YY                   PIC 9(02).                           
000980     05  WS-ACC-MM                   PIC 9(02).                           
000990     05  WS-ACC-DD                   PIC 9(02).                           
001000 01  WS-ACCEPT-DATE-NUMERIC REDEFINES WS-ACCEPT-DATE-AREA                 
001010                               PIC 9(06).                                 
001012 01  WS-CURRENT-DATE-AREA.                                                
001014     05  WS-CUR-CCYY                 PIC 9(04).                           
001016     05  WS-CUR-MM                   PIC 9(02).                           
001018     05  WS-CUR-DD                   PIC 9(02).                           
001019 01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE-AREA               
001020                               PIC 9(08).                                 
001021 01  WS-RUN-DATE-BANNER.                                                  
001030     05  WS-RB-CCYY                  PIC 9(04).                           
001040     05  FILLER                      PIC X(01) VALUE '-'.                 
001050     05  WS-RB-MM                    PIC 9(02).                           
001060     05  FILLER                      PIC X(01) VALUE '-'.                 
001070     05  WS-RB-DD                    PIC 9(02).                           
001080*===============================================================*         
001090 PROCEDURE DIVISION.                                                      
001100*---------------------------------------------------------------*         
001110 0000-MAIN-PARAGRAPH.                                                     
001120*---------------------------------------------------------------*         
001130     PERFORM 1000-OPEN-FILES.                                             
001140     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001150     PERFORM 2000-PROCESS-HOMEWORK-RECORD                                 
001160   UNTIL HOMEWORK-EXTRACT-EOF.                                            
001170     PERFORM 9000-CLOSE-FILES.                                            
001180     DISPLAY 'HMWKINIT: HOMEWORK RECORDS WRITTEN - '                      
001190   WS-RECORD-COUNT.                                                       
001200     GOBACK.                                                              
001210*---------------------------------------------------------------*         
001220 1000-OPEN-FILES.                                                         
001230*---------------------------------------------------------------*         
001240     OPEN INPUT  HOMEWORK-EXTRACT-FILE.                                   
001250     OPEN OUTPUT HOMEWORK-FILE.                                           
001260     ACCEPT WS-ACCEPT-DATE-AREA      FROM DATE.                           
001270     PERFORM 1010-WINDOW-CENTURY.                                         
001280     DISPLAY 'HMWKINIT: RUN DATE ' WS-RUN-DATE-BANNER.                    
001290*---------------------------------------------------------------*         
001300 1010-WINDOW-CENTURY.                                                     
001310*---------------------------------------------------------------*         
001320     IF WS-ACC-YY < 50                                                    
001330   COMPUTE WS-CUR-CCYY = 2000 + WS-ACC-YY                                 
001340     ELSE                                                                 
001350   COMPUTE WS-CUR-CCYY = 1900 + WS-ACC-YY                                 
001360     END-IF.                                                              
001365     MOVE WS-ACC-MM                  TO WS-CUR-MM.                        
001368     MOVE WS-ACC-DD                  TO WS-CUR-DD.                        
001370     MOVE WS-CUR-CCYY                TO WS-RB-CCYY.                       
001375     MOVE WS-CUR-MM                  TO WS-RB-MM.                         
001380     MOVE WS-CUR-DD                  TO WS-RB-DD.                         
001390*---------------------------------------------------------------*         
001400 1100-READ-NEXT-EXTRACT-RECORD.                                           
001410*---------------------------------------------------------------*         
001420     READ HOMEWORK-EXTRACT-FILE                                           
001430   AT END                                                                 
001440       SET HOMEWORK-EXTRACT-EOF TO TRUE                                   
001450     END-READ.                                                            
001460*---------------------------------------------------------------*         
001470 2000-PROCESS-HOMEWORK-RECORD.                                            
001480*---------------------------------------------------------------*         
001490     ADD 1 TO WS-NEXT-HOMEWORK-ID.                                        
001500     ADD 1 TO WS-RECORD-COUNT.                                            
001510     PERFORM 2050-PARSE-EXTRACT-LINE.                                     
001520     PERFORM 2060-VALIDATE-ID-FIELDS.                                     
001530     IF WS-BAD-ID-FOUND                                                   
001540   DISPLAY 'HMWKINIT: NON-NUMERIC KEY - RECORD SKIPPED - '                
001550       HOMEWORK-EXTRACT-LINE (1:40)                                       
001560     ELSE                                                                 
001570   MOVE WS-NEXT-HOMEWORK-ID        TO HR-HOMEWORK-ID                      
001580   MOVE WS-IN-TITLE                TO HR-TITLE                            
001590   MOVE WS-IN-VIDEO-ID-TEXT         TO HR-VIDEO-ID                        
001600   MOVE WS-IN-CHILD-ID-TEXT         TO HR-CHILD-ID                        
001610   MOVE WS-IN-PARENT-ID-TEXT        TO HR-PARENT-ID                       
001620   PERFORM 2100-DEFAULT-HOMEWORK-STATUS                                   
001630   WRITE HOMEWORK-RECORD-LINE                                             
001640     END-IF.                                                              
001650     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001660*---------------------------------------------------------------*         
001670 2050-PARSE-EXTRACT-LINE.                                                 
001680*---------------------------------------------------------------*         
001690     UNSTRING HOMEWORK-EXTRACT-LINE DELIMITED BY ','                      
001700   INTO WS-IN-TITLE, WS-IN-VIDEO-ID-TEXT,                                 
001710        WS-IN-CHILD-ID-TEXT, WS-IN-PARENT-ID-TEXT                         
001720     END-UNSTRING.                                                        
001730*---------------------------------------------------------------*         
001740 2060-VALIDATE-ID-FIELDS.                                                 
001750*---------------------------------------------------------------*         
001760     SET WS-BAD-ID-NOT-FOUND TO TRUE.                                     
001770     PERFORM 2065-CHECK-ONE-ID-ENTRY                                      
001780   VARYING WS-ID-CHECK-SUB FROM 1 BY 1                                    
001790   UNTIL WS-ID-CHECK-SUB > 3.                                             
001800*---------------------------------------------------------------*         
001810 2065-CHECK-ONE-ID-ENTRY.                                                 
001820*---------------------------------------------------------------*         
001830     IF WS-ID-CHECK-ENTRY (WS-ID-CHECK-SUB) IS NOT NUMERIC                
001840   SET WS-BAD-ID-FOUND TO TRUE                                            
001850     END-IF.                                                              
001860*---------------------------------------------------------------*         
001870 2100-DEFAULT-HOMEWORK-STATUS.                                            
001880*---------------------------------------------------------------*         
001890*    A NEW ASSIGNMENT IS ALWAYS CREATED PENDING - THE CHILD HAS           
001900*    NOT YET WATCHED AND PRACTICED THE VIDEO.                             
001910*---------------------------------------------------------------*         
001920     SET HR-STATUS-PENDING           TO TRUE.                             
001930*---------------------------------------------------------------*         
001940 9000-CLOSE-FILES.                                                        
001950*---------------------------------------------------------------*         
001960     CLOSE HOMEWORK-EXTRACT-FILE.                                         
001970     CLOSE HOMEWORK-FILE.                                                 
