000100*===============================================================*         
000110* PROGRAM NAME:    PARNSIGN                                               
000120* ORIGINAL AUTHOR: T. ALBRIGHT                                            
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 T. ALBRIGHT    CREATED - FRONT DESK SIGN-IN LOOKUP             
000180*                         FOR PARKVIEW COUNTY PARKS & REC CARDS           
000190* 09/02/91 M. DESROSIERS  STOPPED ON FIRST MATCH RATHER THAN              
000200*                         SCANNING THE WHOLE CARD FILE                    
000210* 04/19/06 K. PATEL       CONVERTED CARD-DECK FILE TO LINE                
000220*                         SEQUENTIAL EXTRACT, DROPPED VSAM READ           
000230* 03/05/24 R. OKONJO      TICKET EG-0098 - REBUILT AS THE                 
000240*                         EXERGAME PARENT PORTAL SIGN-IN CHECK,           
000250*                         REPLACING THE OLD FRONT DESK LOOKUP             
000260* 08/09/25 R. OKONJO      TICKET EG-0163 - ADDED TIMESTAMPED              
000270*                         SIGN-IN ATTEMPT AUDIT LINE PER SECURITY         
000272* 08/22/25 R. OKONJO      TICKET EG-0171 - ADDED SCAN COUNTER FOR         
000274*                         PARENT FILE OPERATIONS AUDIT                    
000280*===============================================================*         
000290 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.  PARNSIGN.                                                   
000310 AUTHOR.        T. ALBRIGHT.                                              
000320 INSTALLATION.  PARKVIEW COUNTY PARKS AND RECREATION DEPT.                
000330 DATE-WRITTEN.  06/14/87.                                                 
000340 DATE-COMPILED.                                                           
000350 SECURITY.      NON-CONFIDENTIAL.                                         
000360*===============================================================*         
000370 ENVIRONMENT DIVISION.                                                    
000380*---------------------------------------------------------------*         
000390 CONFIGURATION SECTION.                                                   
000400*---------------------------------------------------------------*         
000410 SOURCE-COMPUTER. IBM-3081.                                               
000420 OBJECT-COMPUTER. IBM-3081.                                               
000421 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                     
000430*---------------------------------------------------------------*         
000440 INPUT-OUTPUT SECTION.                                                    
000450*---------------------------------------------------------------*         
000460 FILE-CONTROL.                                                            
000470     SELECT PARENT-FILE ASSIGN TO PARNDD                                  
000480 ORGANIZATION IS LINE SEQUENTIAL                                          
000490 FILE STATUS  IS PARENT-FILE-STATUS.                                      
000500*===============================================================*         
000510 DATA DIVISION.                                                           
000520 FILE SECTION.                                                            
000530*---------------------------------------------------------------*         
000540 FD  PARENT-FILE.                                                         
000550     COPY PARENTREC.                                                      
000560*---------------------------------------------------------------*         
000570 WORKING-STORAGE SECTION.                                                 
000580*---------------------------------------------------------------*         
000590 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000600     05  PARENT-FILE-STATUS           PIC X(02).                          
000610   88  PARENT-FILE-OK                      VALUE '00'.                    
000620   88  PARENT-FILE-EOF                      VALUE '10'.                   
000630     05  WS-MATCH-FOUND-SW            PIC X(01) VALUE 'N'.                
000640   88  WS-MATCH-WAS-FOUND                  VALUE 'Y'.                     
000650     05  FILLER                       PIC X(05).                          
000655 77  WS-RECORDS-SCANNED-CT            PIC 9(05) COMP VALUE 0.             
000660*---------------------------------------------------------------*         
000670*    SIGN-IN ATTEMPT AUDIT TIMESTAMP - SEE MAINTENANCE LOG                
000680*    08/09/25.                                                            
000690*---------------------------------------------------------------*         
000700 01  WS-ACCEPT-DATE-AREA.                                                 
000710     05  WS-ACC-YY                    PIC 9(02).                          
000720     05  WS-ACC-MM                    PIC 9(02).                          
000730     05  WS-ACC-DD                    PIC 9(02).                          
000740 01  WS-ACCEPT-DATE-NUMERIC REDEFINES WS-ACCEPT-DATE-AREA                 
000750                               PIC 9(06).                                 
000760 01  WS-CURRENT-DATE-AREA.                                                
000770     05  WS-CUR-CCYY                  PIC 9(04).                          
000780     05  WS-CUR-MM                    PIC 9(02).                          
000790     05  WS-CUR-DD                    PIC 9(02).                          
000800 01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE-AREA               
000810                               PIC 9(08).                                 
000820*---------------------------------------------------------------*         
000830 01  WS-TIME-WORK-AREA.                                                   
000840     05  WS-TW-HH                     PIC 9(02).                          
000850     05  WS-TW-MI                     PIC 9(02).                          
000860     05  WS-TW-SS                     PIC 9(02).                          
000870 01  WS-TIME-WORK-NUMERIC REDEFINES WS-TIME-WORK-AREA                     
000880                               PIC 9(06).                                 
000890*---------------------------------------------------------------*         
000900 01  WS-SIGNIN-AUDIT-LINE.                                                
000910     05  FILLER                       PIC X(20)                           
000920   VALUE 'PARNSIGN ATTEMPT AT '.                                          
000930     05  WA-CCYY                      PIC 9(04).                          
000940     05  FILLER                       PIC X(01) VALUE '-'.                
000950     05  WA-MM                        PIC 9(02).                          
000960     05  FILLER                       PIC X(01) VALUE '-'.                
000970     05  WA-DD                        PIC 9(02).                          
000980     05  FILLER                       PIC X(01) VALUE SPACE.              
000990     05  WA-HH                        PIC 9(02).                          
001000     05  FILLER                       PIC X(01) VALUE '.'.                
001010     05  WA-MI                        PIC 9(02).                          
001020     05  FILLER                       PIC X(01) VALUE '.'.                
001030     05  WA-SS                        PIC 9(02).                          
001040*===============================================================*         
001050 LINKAGE SECTION.                                                         
001060*---------------------------------------------------------------*         
001070 01  PSI-REQUEST-EMAIL                PIC X(60).                          
001080 01  PSI-REQUEST-PASSWORD             PIC X(60).                          
001090 01  PSI-RESULT-FOUND-SW              PIC X(01).                          
001100     88  PSI-PARENT-WAS-FOUND                 VALUE 'Y'.                  
001110     88  PSI-PARENT-NOT-FOUND                 VALUE 'N'.                  
001120 01  PSI-RESULT-PARENT-RECORD.                                            
001130     05  PSI-RESULT-PARENT-ID          PIC 9(09).                         
001140     05  PSI-RESULT-FULL-NAME          PIC X(60).                         
001145     05  FILLER                        PIC X(01).                         
001150*===============================================================*         
001160 PROCEDURE DIVISION USING PSI-REQUEST-EMAIL, PSI-REQUEST-PASSWORD,        
001170     PSI-RESULT-FOUND-SW, PSI-RESULT-PARENT-RECORD.                       
001180*---------------------------------------------------------------*         
001190 0000-MAIN-PARAGRAPH.                                                     
001200*---------------------------------------------------------------*         
001210     PERFORM 1000-OPEN-FILES.                                             
001220     SET PSI-PARENT-NOT-FOUND         TO TRUE.                            
001230     IF PARENT-FILE-OK                                                    
001240   PERFORM 2000-SCAN-FOR-MATCHING-PARENT                                  
001250     ELSE                                                                 
001260   DISPLAY 'PARNSIGN: FILE OPEN ERROR - STATUS '                          
001270       PARENT-FILE-STATUS                                                 
001280     END-IF.                                                              
001290     PERFORM 9000-CLOSE-FILES.                                            
001300     GOBACK.                                                              
001310*---------------------------------------------------------------*         
001320 1000-OPEN-FILES.                                                         
001330*---------------------------------------------------------------*         
001340     OPEN INPUT PARENT-FILE.                                              
001350     ACCEPT WS-ACCEPT-DATE-AREA       FROM DATE.                          
001360     ACCEPT WS-TIME-WORK-AREA         FROM TIME.                          
001370     PERFORM 1010-WINDOW-CENTURY.                                         
001380     PERFORM 1020-LOG-SIGNIN-ATTEMPT.                                     
001390*---------------------------------------------------------------*         
001400 1010-WINDOW-CENTURY.                                                     
001410*---------------------------------------------------------------*         
001420     IF WS-ACC-YY < 50                                                    
001430   COMPUTE WS-CUR-CCYY = 2000 + WS-ACC-YY                                 
001440     ELSE                                                                 
001450   COMPUTE WS-CUR-CCYY = 1900 + WS-ACC-YY                                 
001460     END-IF.                                                              
001470     MOVE WS-ACC-MM                   TO WS-CUR-MM.                       
001480     MOVE WS-ACC-DD                   TO WS-CUR-DD.                       
001490*---------------------------------------------------------------*         
001500 1020-LOG-SIGNIN-ATTEMPT.                                                 
001510*---------------------------------------------------------------*         
001520     MOVE WS-CUR-CCYY                 TO WA-CCYY.                         
001530     MOVE WS-CUR-MM                   TO WA-MM.                           
001540     MOVE WS-CUR-DD                   TO WA-DD.                           
001550     MOVE WS-TW-HH                    TO WA-HH.                           
001560     MOVE WS-TW-MI                    TO WA-MI.                           
001570     MOVE WS-TW-SS                    TO WA-SS.                           
001580     DISPLAY WS-SIGNIN-AUDIT-LINE.                                        
001590*---------------------------------------------------------------*         
001600 2000-SCAN-FOR-MATCHING-PARENT.                                           
001610*---------------------------------------------------------------*         
001620     PERFORM 2100-READ-NEXT-PARENT-RECORD.                                
001630     PERFORM 2200-COMPARE-EMAIL-AND-PASSWORD                              
001640   UNTIL PARENT-FILE-EOF                                                  
001650   OR WS-MATCH-WAS-FOUND.                                                 
001660*---------------------------------------------------------------*         
001670 2100-READ-NEXT-PARENT-RECORD.                                            
001680*---------------------------------------------------------------*         
001690     READ PARENT-FILE                                                     
001700   AT END                                                                 
001710       SET PARENT-FILE-EOF TO TRUE                                        
001715   NOT AT END                                                             
001717       ADD 1 TO WS-RECORDS-SCANNED-CT                                     
001720     END-READ.                                                            
001730*---------------------------------------------------------------*         
001740 2200-COMPARE-EMAIL-AND-PASSWORD.                                         
001750*---------------------------------------------------------------*         
001760     IF PR-EMAIL = PSI-REQUEST-EMAIL                                      
001770  AND PR-PASSWORD = PSI-REQUEST-PASSWORD                                  
001780   MOVE 'Y'                     TO WS-MATCH-FOUND-SW                      
001790   SET PSI-PARENT-WAS-FOUND     TO TRUE                                   
001800   MOVE PR-PARENT-ID            TO PSI-RESULT-PARENT-ID                   
001810   MOVE PR-FULL-NAME            TO PSI-RESULT-FULL-NAME                   
001820     END-IF.                                                              
001830     IF NOT WS-MATCH-WAS-FOUND                                            
001840   PERFORM 2100-READ-NEXT-PARENT-RECORD                                   
001850     END-IF.                                                              
001860*---------------------------------------------------------------*         
001870 9000-CLOSE-FILES.                                                        
001880*---------------------------------------------------------------*         
001890     CLOSE PARENT-FILE.                                                   
