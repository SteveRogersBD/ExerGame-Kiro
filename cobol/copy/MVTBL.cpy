000100*---------------------------------------------------------------*         
000110* COPYBOOK:  MVTBL                                                        
000120* PURPOSE:   CALL INTERFACE BETWEEN MVTOTALS (DRIVER) AND                 
000130*            MVTALLY (AGGREGATION ENGINE).  ONE CALL PER                  
000140*            CHILD-ID/WINDOW COMBINATION - MVTALLY FILLS IN               
000150*            THE FOUR RUNNING TOTALS AND THE FOUND SWITCH.                
000160*                                                                         
000170* MAINTENENCE LOG                                                         
000180* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000190* --------- ------------  ---------------------------------------         
000200* 08/04/25 R. OKONJO      CREATED - MOVE TALLY CALL LINKAGE               
000210*---------------------------------------------------------------*         
000220 01  MVT-REQUEST-CHILD-ID             PIC 9(09).                          
000230 01  MVT-REQUEST-WINDOW-CODE          PIC X(10).                          
000240     88  MVT-WINDOW-IS-ALL                    VALUE 'ALL'.                
000250     88  MVT-WINDOW-IS-LAST7                  VALUE 'LAST7'.              
000260     88  MVT-WINDOW-IS-LAST30                 VALUE 'LAST30'.             
000270 01  MVT-RESULT-FOUND-SW              PIC X(01).                          
000280     88  MVT-CHILD-WAS-FOUND                  VALUE 'Y'.                  
000290     88  MVT-CHILD-NOT-FOUND                  VALUE 'N'.                  
000300 01  MVT-RESULT-TOTALS.                                                   
000310     05  MVT-JUMP-TOTAL                PIC 9(06) COMP.                    
000320     05  MVT-SQUAT-TOTAL               PIC 9(06) COMP.                    
000330     05  MVT-CLAP-TOTAL                PIC 9(06) COMP.                    
000340 01  MVT-RESULT-TOTALS-TBL REDEFINES MVT-RESULT-TOTALS.                   
000350     05  MVT-TOTAL-ENTRY  OCCURS 3 TIMES  PIC 9(06) COMP.                 
000360 01  MVT-GRAND-TOTAL                  PIC 9(06) COMP.                     
