000100*---------------------------------------------------------------*         
000110* COPYBOOK:  HMWKREC                                                      
000120* PURPOSE:   ASSIGNED-HOMEWORK RECORD LAYOUT.  STATUS IS ALWAYS           
000130*            DEFAULTED TO PENDING BY HMWKINIT AT CREATE TIME.             
000140*                                                                         
000150* MAINTENENCE LOG                                                         
000160* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000170* --------- ------------  ---------------------------------------         
000180* 02/11/25 R. OKONJO      CREATED - EXERGAME HOMEWORK EXTRACT             
000190* 07/30/25 R. OKONJO      ADDED FILLER PAD, REDEFINE OF RAW LINE          
000200*---------------------------------------------------------------*         
000210 01  HOMEWORK-RECORD-LINE           PIC X(150).                           
000220 01  HOMEWORK-RECORD REDEFINES HOMEWORK-RECORD-LINE.                      
000230     05  HR-HOMEWORK-ID               PIC 9(09).                          
000240     05  HR-TITLE                     PIC X(100).                         
000250     05  HR-VIDEO-ID                  PIC 9(09).                          
000260     05  HR-CHILD-ID                  PIC 9(09).                          
000270     05  HR-PARENT-ID                 PIC 9(09).                          
000280     05  HR-STATUS                    PIC X(10).                          
000290         88  HR-STATUS-PENDING                VALUE 'Pending'.            
000300         88  HR-STATUS-COMPLETED              VALUE 'Completed'.          
000310     05  FILLER                       PIC X(04).                          
