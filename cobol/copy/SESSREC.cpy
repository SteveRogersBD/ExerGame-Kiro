000100*---------------------------------------------------------------*         
000110* COPYBOOK:  SESSREC                                                      
000120* PURPOSE:   EXERCISE-SESSION RECORD LAYOUT.  READ BY MVTALLY             
000130*            TO DRIVE THE CHILD-ID / SESSION-ID JOIN AGAINST              
000140*            THE MOVE FILE.                                               
000150*                                                                         
000160* MAINTENENCE LOG                                                         
000170* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000180* --------- ------------  ---------------------------------------         
000190* 02/11/25 R. OKONJO      CREATED - EXERGAME SESSION EXTRACT              
000200* 07/30/25 R. OKONJO      ADDED FILLER PAD, REDEFINE OF RAW LINE          
000210*---------------------------------------------------------------*         
000220 01  SESSION-RECORD-LINE            PIC X(120).                           
000230 01  SESSION-RECORD REDEFINES SESSION-RECORD-LINE.                        
000240     05  SR-SESSION-ID                PIC 9(09).                          
000250     05  SR-CHILD-ID                  PIC 9(09).                          
000260     05  SR-VIDEO-ID                  PIC 9(09).                          
000270     05  SR-STATUS                    PIC X(20).                          
000280     05  SR-CREATED-AT                PIC X(19).                          
000290     05  SR-ENDED-AT                  PIC X(19).                          
000300     05  SR-DURATION                  PIC X(10).                          
000310     05  SR-SCORE-ID                  PIC 9(09).                          
000320     05  FILLER                       PIC X(16).                          
