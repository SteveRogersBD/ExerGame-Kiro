000100*---------------------------------------------------------------*         
000110* COPYBOOK:  PARENTREC                                                    
000120* PURPOSE:   PARENT MASTER RECORD - ONE ENTRY PER REGISTERED              
000130*            PARENT LOGIN.  LAID OUT FLAT SINCE THE BATCH SUITE           
000140*            CARRIES NO INDEXED ACCESS METHOD FOR THIS FILE.              
000150*                                                                         
000160* MAINTENENCE LOG                                                         
000170* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000180* --------- ------------  ---------------------------------------         
000190* 02/11/25 R. OKONJO      CREATED - EXERGAME PARENT EXTRACT               
000200* 07/30/25 R. OKONJO      ADDED FILLER PAD, REDEFINE OF RAW LINE          
000210*---------------------------------------------------------------*         
000220 01  PARENT-RECORD-LINE             PIC X(400).                           
000230 01  PARENT-RECORD REDEFINES PARENT-RECORD-LINE.                          
000240     05  PR-PARENT-ID                PIC 9(09).                           
000250     05  PR-FULL-NAME                PIC X(60).                           
000260     05  PR-USERNAME                 PIC X(30).                           
000270     05  PR-EMAIL                    PIC X(60).                           
000280     05  PR-PASSWORD                 PIC X(60).                           
000290     05  PR-DP                       PIC X(120).                          
000300     05  PR-CREATED-AT.                                                   
000310         10  PR-CA-DATE.                                                  
000320             15  PR-CA-CCYY          PIC 9(04).                           
000330             15  PR-CA-FILL1         PIC X(01).                           
000340             15  PR-CA-MM            PIC 9(02).                           
000350             15  PR-CA-FILL2         PIC X(01).                           
000360             15  PR-CA-DD            PIC 9(02).                           
000370         10  PR-CA-FILL3             PIC X(01).                           
000380         10  PR-CA-TIME.                                                  
000390             15  PR-CA-HH            PIC 9(02).                           
000400             15  PR-CA-FILL4         PIC X(01).                           
000410             15  PR-CA-MI            PIC 9(02).                           
000420             15  PR-CA-FILL5         PIC X(01).                           
000430             15  PR-CA-SS            PIC 9(02).                           
000440     05  FILLER                      PIC X(42).                           
