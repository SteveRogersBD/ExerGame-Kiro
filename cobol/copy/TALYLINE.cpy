000100*---------------------------------------------------------------*         
000110* COPYBOOK:  TALYLINE                                                     
000120* PURPOSE:   FORMATTED TALLY-REPORT PRINT LINE - ONE LINE PER             
000130*            CHILD-ID PER WINDOW, WRITTEN BY MVTOTALS.                    
000140*                                                                         
000150* MAINTENENCE LOG                                                         
000160* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000170* --------- ------------  ---------------------------------------         
000180* 08/04/25 R. OKONJO      CREATED - MOVE TALLY REPORT LINE                
000190*---------------------------------------------------------------*         
000200 01  TALY-REPORT-LINE.                                                    
000210     05  TL-CHILD-ID                  PIC 9(09).                          
000220     05  FILLER                       PIC X(01) VALUE SPACE.              
000230     05  TL-WINDOW-LABEL              PIC X(10).                          
000240     05  TL-JUMP-TOTAL                PIC ZZZZZ9.                         
000250     05  TL-SQUAT-TOTAL               PIC ZZZZZ9.                         
000260     05  TL-CLAP-TOTAL                PIC ZZZZZ9.                         
000270     05  TL-GRAND-TOTAL               PIC ZZZZZ9.                         
