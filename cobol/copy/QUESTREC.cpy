000100*---------------------------------------------------------------*         
000110* COPYBOOK:  QUESTREC                                                     
000120* PURPOSE:   EMBEDDED QUIZ QUESTION RECORD LAYOUT. CARRIED FOR            
000130*            COMPLETENESS OF THE FILE INVENTORY - NO BATCH UNIT           
000140*            IN THIS SUITE READS OR WRITES THIS LAYOUT.                   
000150*                                                                         
000160* MAINTENENCE LOG                                                         
000180* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000190* --------- ------------  ---------------------------------------         
000200* 02/11/25 R. OKONJO      CREATED - EXERGAME QUESTION EXTRACT             
000210*---------------------------------------------------------------*         
000220 01  QUESTION-RECORD-LINE           PIC X(529).                           
000230 01  QUESTION-RECORD REDEFINES QUESTION-RECORD-LINE.                      
000240     05  QR-QUESTION-ID               PIC 9(09).                          
000250     05  QR-VIDEO-ID                  PIC 9(09).                          
000260     05  QR-QUESTION-TXT              PIC X(200).                         
000270     05  QR-TIME-TO-STOP              PIC X(08).                          
000280     05  QR-OPT-A                     PIC X(100).                         
000290     05  QR-OPT-B                     PIC X(100).                         
000300     05  QR-OPT-C                     PIC X(100).                         
000310     05  QR-CORRECT-ANS               PIC X(01).                          
000320         88  QR-ANS-IS-A                  VALUE 'A'.                      
000330         88  QR-ANS-IS-B                  VALUE 'B'.                      
000340         88  QR-ANS-IS-C                  VALUE 'C'.                      
000350     05  FILLER                       PIC X(02).                          
