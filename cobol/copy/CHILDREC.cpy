000100*---------------------------------------------------------------*         
000110* COPYBOOK:  CHILDREC                                                     
000120* PURPOSE:   CHILD MASTER RECORD - ONE ENTRY PER REGISTERED               
000130*            CHILD.  AGE IS DERIVED ONCE AT CREATE TIME BY                
000140*            CHLDLOAD AND NEVER RECOMPUTED ON SUBSEQUENT READS.           
000150*                                                                         
000160* MAINTENENCE LOG                                                         
000170* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000180* --------- ------------  ---------------------------------------         
000190* 02/11/25 R. OKONJO      CREATED - EXERGAME CHILD EXTRACT                
000200* 07/30/25 R. OKONJO      ADDED FILLER PAD, REDEFINE OF RAW LINE          
000210*---------------------------------------------------------------*         
000220 01  CHILD-RECORD-LINE              PIC X(260).                           
000230 01  CHILD-RECORD REDEFINES CHILD-RECORD-LINE.                            
000240     05  CR-CHILD-ID                 PIC 9(09).                           
000250     05  CR-PARENT-ID                PIC 9(09).                           
000260     05  CR-FULL-NAME                PIC X(60).                           
000270     05  CR-DATE-OF-BIRTH.                                                
000280         10  CR-DOB-CCYY             PIC 9(04).                           
000290         10  CR-DOB-MM               PIC 9(02).                           
000300         10  CR-DOB-DD               PIC 9(02).                           
000310     05  CR-AGE                      PIC X(12).                           
000320     05  CR-DP                       PIC X(120).                          
000330     05  CR-CREATED-AT.                                                   
000340         10  CR-CA-DATE.                                                  
000350             15  CR-CA-CCYY          PIC 9(04).                           
000360             15  CR-CA-FILL1         PIC X(01).                           
000370             15  CR-CA-MM            PIC 9(02).                           
000380             15  CR-CA-FILL2         PIC X(01).                           
000390             15  CR-CA-DD            PIC 9(02).                           
000400         10  CR-CA-FILL3             PIC X(01).                           
000410         10  CR-CA-TIME.                                                  
000420             15  CR-CA-HH            PIC 9(02).                           
000430             15  CR-CA-FILL4         PIC X(01).                           
000440             15  CR-CA-MI            PIC 9(02).                           
000450             15  CR-CA-FILL5         PIC X(01).                           
000460             15  CR-CA-SS            PIC 9(02).                           
000470     05  FILLER                      PIC X(23).                           
