000100*---------------------------------------------------------------*         
000110* COPYBOOK:  SCORREC                                                      
000120* PURPOSE:   SCORE RECORD LAYOUT.  SCORE CONTENT IS NOT                   
000130*            POPULATED BY ANY UNIT IN THIS SUITE - CARRIED HERE           
000140*            FOR FILE-INVENTORY COMPLETENESS ONLY.                        
000150*            NO BATCH UNIT IN THIS SUITE POPULATES IT.                    
000160*                                                                         
000170* MAINTENENCE LOG                                                         
000180* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000190* --------- ------------  ---------------------------------------         
000200* 02/11/25 R. OKONJO      CREATED - EXERGAME SCORE EXTRACT                
000210*---------------------------------------------------------------*         
000220 01  SCORE-RECORD-LINE              PIC X(020).                           
000230 01  SCORE-RECORD REDEFINES SCORE-RECORD-LINE.                            
000240     05  SC-SCORE-ID                  PIC 9(09).                          
000250     05  FILLER                       PIC X(11).                          
