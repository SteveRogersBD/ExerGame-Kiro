000100*---------------------------------------------------------------*         
000110* COPYBOOK:  MOVEREC                                                      
000120* PURPOSE:   ONE PHYSICAL-MOVE DETECTION EVENT WITHIN A SESSION.          
000130*            MV-MOVE-TYPE 88-LEVELS DRIVE THE CLASSIFICATION              
000140*            TEST IN MVTALLY - ANY OTHER VALUE FALLS THROUGH              
000150*            AND IS EXCLUDED FROM ALL THREE COUNTERS.                     
000160*                                                                         
000170* MAINTENENCE LOG                                                         
000180* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000190* --------- ------------  ---------------------------------------         
000200* 02/11/25 R. OKONJO      CREATED - EXERGAME MOVE EXTRACT                 
000210* 07/30/25 R. OKONJO      ADDED FILLER PAD, REDEFINE OF RAW LINE          
000220*---------------------------------------------------------------*         
000230 01  MOVE-RECORD-LINE                PIC X(075).                          
000240 01  MOVE-RECORD REDEFINES MOVE-RECORD-LINE.                              
000250     05  MV-MOVE-ID                   PIC 9(09).                          
000260     05  MV-CHILD-ID                  PIC 9(09).                          
000270     05  MV-VIDEO-ID                  PIC 9(09).                          
000280     05  MV-SESSION-ID                PIC 9(09).                          
000290     05  MV-MOVE-TYPE                 PIC X(05).                          
000300         88  MV-TYPE-IS-JUMP                  VALUE 'JUMP'.               
000310         88  MV-TYPE-IS-SQUAT                 VALUE 'SQUAT'.              
000320         88  MV-TYPE-IS-CLAP                  VALUE 'CLAP'.               
000330     05  MV-JUMP-COUNT                PIC 9(04).                          
000340     05  MV-SQUAT-COUNT               PIC 9(04).                          
000350     05  MV-CLAP-COUNT                PIC 9(04).                          
000360     05  MV-CREATED-AT                PIC X(19).                          
000370     05  FILLER                       PIC X(03).                          
