000100*---------------------------------------------------------------*         
000110* COPYBOOK:  VIDEOREC                                                     
000120* PURPOSE:   INSTRUCTIONAL EXERCISE VIDEO MASTER RECORD.                  
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 02/11/25 R. OKONJO      CREATED - EXERGAME VIDEO EXTRACT                
000180* 07/30/25 R. OKONJO      ADDED FILLER PAD, REDEFINE OF RAW LINE          
000190*---------------------------------------------------------------*         
000200 01  VIDEO-RECORD-LINE              PIC X(340).                           
000210 01  VIDEO-RECORD REDEFINES VIDEO-RECORD-LINE.                            
000220     05  VR-VIDEO-ID                 PIC 9(09).                           
000230     05  VR-TITLE                    PIC X(100).                          
000240     05  VR-URL                      PIC X(200).                          
000250     05  VR-CREATED-AT.                                                   
000260         10  VR-CA-DATE.                                                  
000270             15  VR-CA-CCYY          PIC 9(04).                           
000280             15  VR-CA-FILL1         PIC X(01).                           
000290             15  VR-CA-MM            PIC 9(02).                           
000300             15  VR-CA-FILL2         PIC X(01).                           
000310             15  VR-CA-DD            PIC 9(02).                           
000320         10  VR-CA-FILL3             PIC X(01).                           
000330         10  VR-CA-TIME.                                                  
000340             15  VR-CA-HH            PIC 9(02).                           
000350             15  VR-CA-FILL4         PIC X(01).                           
000360             15  VR-CA-MI            PIC 9(02).                           
000370             15  VR-CA-FILL5         PIC X(01).                           
000380             15  VR-CA-SS            PIC 9(02).                           
000390     05  FILLER                      PIC X(12).                           
