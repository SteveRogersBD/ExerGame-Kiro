000100*===============================================================*         
000110* PROGRAM NAME:    MVTALLY                                                
000120* ORIGINAL AUTHOR: T. ALBRIGHT                                            
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 T. ALBRIGHT    CREATED - SUMMER ACTIVITY CARD TALLY            
000180*                         FOR PARKVIEW COUNTY PARKS & REC.                
000190* 09/02/91 M. DESROSIERS  ADDED CHILD-ID / SESSION LINKAGE                
000200* 01/11/99 K. PATEL       Y2K REMEDIATION - 4-DIGIT CENTURY               
000210*                         WINDOWING ON ALL DATE COMPARES                  
000220* 04/19/06 K. PATEL       CONVERTED PAPER CARD FILE TO LINE               
000230*                         SEQUENTIAL EXTRACT, DROPPED VSAM                
000240* 10/02/11 S. NAKAGAWA    ADDED ROLLING 7/30 DAY CUTOFF FOR               
000250*                         SEASONAL PARTICIPATION REPORTS                  
000260* 03/05/24 R. OKONJO      TICKET EG-0098 - REBUILT AROUND THE             
000270*                         NEW VIDEO EXERGAME SESSION/MOVE                 
000280*                         FILES REPLACING THE OLD ACTIVITY CARD           
000290* 08/06/25 R. OKONJO      TICKET EG-0131 - LAST7/LAST30 WINDOW            
000300*                         CUTOFF NOW BACKED OFF THE CURRENT               
000310*                         TIMESTAMP INSTEAD OF CALENDAR MONTH             
000320* 08/07/25 R. OKONJO      TICKET EG-0142 - EXCLUDE UNKNOWN                
000330*                         MOVE-TYPE VALUES FROM GRAND-TOTAL               
000340*===============================================================*         
000350 IDENTIFICATION DIVISION.                                                 
000360 PROGRAM-ID.  MVTALLY.                                                    
000370 AUTHOR.        T. ALBRIGHT.                                              
000380 INSTALLATION.  PARKVIEW COUNTY PARKS AND RECREATION DEPT.                
000390 DATE-WRITTEN.  06/14/87.                                                 
000400 DATE-COMPILED.                                                           
000410 SECURITY.      NON-CONFIDENTIAL.                                         
000420*===============================================================*         
000430 ENVIRONMENT DIVISION.                                                    
000440*---------------------------------------------------------------*         
000450 CONFIGURATION SECTION.                                                   
000460*---------------------------------------------------------------*         
000470 SOURCE-COMPUTER. IBM-3081.                                               
000480 OBJECT-COMPUTER. IBM-3081.                                               
000481 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                     
000490*---------------------------------------------------------------*         
000500 INPUT-OUTPUT SECTION.                                                    
000510*---------------------------------------------------------------*         
000520 FILE-CONTROL.                                                            
000530     SELECT SESSION-FILE ASSIGN TO SESSDD                                 
000540       ORGANIZATION IS LINE SEQUENTIAL                                    
000550       FILE STATUS  IS SESSION-FILE-STATUS.                               
000560*                                                                         
000570     SELECT MOVE-FILE ASSIGN TO MOVEDD                                    
000580       ORGANIZATION IS LINE SEQUENTIAL                                    
000590       FILE STATUS  IS MOVE-FILE-STATUS.                                  
000600*===============================================================*         
000610 DATA DIVISION.                                                           
000620 FILE SECTION.                                                            
000630*---------------------------------------------------------------*         
000640 FD  SESSION-FILE.                                                        
000650     COPY SESSREC.                                                        
000660*---------------------------------------------------------------*         
000670 FD  MOVE-FILE.                                                           
000680     COPY MOVEREC.                                                        
000690*---------------------------------------------------------------*         
000700 WORKING-STORAGE SECTION.                                                 
000710*---------------------------------------------------------------*         
000720 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000730     05  SESSION-FILE-STATUS         PIC X(02).                           
000740         88  SESSION-FILE-OK                   VALUE '00'.                
000750         88  SESSION-FILE-EOF                   VALUE '10'.               
000760     05  MOVE-FILE-STATUS            PIC X(02).                           
000770         88  MOVE-FILE-OK                       VALUE '00'.               
000780         88  MOVE-FILE-EOF                       VALUE '10'.              
000790     05  WS-SESSION-BELONGS-SW       PIC X(01) VALUE 'N'.                 
000800         88  WS-SESSION-BELONGS-TO-CHILD        VALUE 'Y'.                
000810     05  WS-DATE-WINDOW-DAYS         PIC 9(03) COMP VALUE 0.              
000811     05  FILLER                      PIC X(03).                           
000820*---------------------------------------------------------------*         
000830*    SYSTEM DATE/TIME, KEPT SEPARATELY FROM THE MOVE-CREATED-AT           
000840*    TEXT SO THE CUTOFF CAN BE BACKED DOWN DAY BY DAY.                    
000850*---------------------------------------------------------------*         
000860 01  WS-ACCEPT-DATE-AREA.                                                 
000870     05  WS-ACC-YY                   PIC 9(02).                           
000880     05  WS-ACC-MM                   PIC 9(02).                           
000890     05  WS-ACC-DD                   PIC 9(02).                           
000900 01  WS-ACCEPT-DATE-NUMERIC REDEFINES WS-ACCEPT-DATE-AREA                 
000910                                     PIC 9(06).                           
000920*---------------------------------------------------------------*         
000930 01  WS-DATE-WORK-AREA.                                                   
000940     05  WS-DW-CCYY                  PIC 9(04).                           
000950     05  WS-DW-MM                    PIC 9(02).                           
000960     05  WS-DW-DD                    PIC 9(02).                           
000970 01  WS-DATE-WORK-NUMERIC REDEFINES WS-DATE-WORK-AREA                     
000980                                     PIC 9(08).                           
000990*---------------------------------------------------------------*         
001000 01  WS-TIME-WORK-AREA.                                                   
001010     05  WS-TW-HH                    PIC 9(02).                           
001020     05  WS-TW-MI                    PIC 9(02).                           
001030     05  WS-TW-SS                    PIC 9(02).                           
001040 01  WS-TIME-WORK-NUMERIC REDEFINES WS-TIME-WORK-AREA                     
001050                                     PIC 9(06).                           
001060*---------------------------------------------------------------*         
001070 01  WS-DAYS-IN-MONTH-LITERAL.                                            
001072     05  WS-DIM-01                   PIC 9(02) VALUE 31.                  
001073     05  WS-DIM-02                   PIC 9(02) VALUE 28.                  
001074     05  WS-DIM-03                   PIC 9(02) VALUE 31.                  
001075     05  WS-DIM-04                   PIC 9(02) VALUE 30.                  
001076     05  WS-DIM-05                   PIC 9(02) VALUE 31.                  
001077     05  WS-DIM-06                   PIC 9(02) VALUE 30.                  
001078     05  WS-DIM-07                   PIC 9(02) VALUE 31.                  
001079     05  WS-DIM-08                   PIC 9(02) VALUE 31.                  
001080     05  WS-DIM-09                   PIC 9(02) VALUE 30.                  
001081     05  WS-DIM-10                   PIC 9(02) VALUE 31.                  
001082     05  WS-DIM-11                   PIC 9(02) VALUE 30.                  
001083     05  WS-DIM-12                   PIC 9(02) VALUE 31.                  
001084     05  FILLER                      PIC X(04).                           
001086 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERAL.           
001088     05  WS-DIM-ENTRY                PIC 9(02)  OCCURS 12 TIMES.          
001090     05  FILLER                      PIC X(04).                           
001100*---------------------------------------------------------------*         
001110 01  WS-CUTOFF-TIMESTAMP.                                                 
001120     05  WS-CT-DATE.                                                      
001130         10  WS-CT-CCYY               PIC 9(04).                          
001140         10  WS-CT-FILL1              PIC X(01) VALUE '-'.                
001150         10  WS-CT-MM                 PIC 9(02).                          
001160         10  WS-CT-FILL2              PIC X(01) VALUE '-'.                
001170         10  WS-CT-DD                 PIC 9(02).                          
001180     05  WS-CT-FILL3                  PIC X(01) VALUE '-'.                
001190     05  WS-CT-TIME.                                                      
001200         10  WS-CT-HH                 PIC 9(02).                          
001210         10  WS-CT-FILL4               PIC X(01) VALUE '.'.               
001220         10  WS-CT-MI                 PIC 9(02).                          
001230         10  WS-CT-FILL5               PIC X(01) VALUE '.'.               
001240         10  WS-CT-SS                 PIC 9(02).                          
001250*---------------------------------------------------------------*         
001260 77  WS-LOOP-COUNTER                 PIC 9(03) COMP VALUE 0.              
001270 77  WS-CLASSIFY-INDEX                PIC 9(01) COMP VALUE 0.             
001280 01  WS-LEAP-YEAR-WORK.                                                   
001290     05  WS-LYW-QUOTIENT              PIC 9(04) COMP.                     
001300     05  WS-LYW-REM-4                 PIC 9(02) COMP.                     
001310     05  WS-LYW-REM-100                PIC 9(02) COMP.                    
001320     05  WS-LYW-REM-400                PIC 9(03) COMP.                    
001325     05  FILLER                       PIC X(02).                          
001330*===============================================================*         
001340 LINKAGE SECTION.                                                         
001350*---------------------------------------------------------------*         
001360 COPY MVTBL.                                                              
001370*===============================================================*         
001380 PROCEDURE DIVISION USING MVT-REQUEST-CHILD-ID,                           
001390     MVT-REQUEST-WINDOW-CODE, MVT-RESULT-FOUND-SW,                        
001400     MVT-RESULT-TOTALS, MVT-GRAND-TOTAL.                                  
001410*---------------------------------------------------------------*         
001420 0000-MAIN-PARAGRAPH.                                                     
001430*---------------------------------------------------------------*         
001440     PERFORM 1000-OPEN-MOVE-FILES.                                        
001450     IF SESSION-FILE-OK AND MOVE-FILE-OK                                  
001460         PERFORM 1100-INITIALIZE-TOTALS                                   
001470         PERFORM 1200-ESTABLISH-DATE-CUTOFF                               
001480         PERFORM 2000-ACCUMULATE-CHILD-MOVES                              
001490         PERFORM 4000-RETURN-TOTALS                                       
001500     ELSE                                                                 
001510         SET MVT-CHILD-NOT-FOUND     TO TRUE                              
001520         DISPLAY 'MVTALLY: FILE OPEN ERROR - SESS/MOVE STATUS '           
001530             SESSION-FILE-STATUS, ' ', MOVE-FILE-STATUS.                  
001540     PERFORM 9000-CLOSE-MOVE-FILES.                                       
001550     GOBACK.                                                              
001560*---------------------------------------------------------------*         
001570 1000-OPEN-MOVE-FILES.                                                    
001580*---------------------------------------------------------------*         
001590     OPEN INPUT SESSION-FILE.                                             
001600     OPEN INPUT MOVE-FILE.                                                
001610*---------------------------------------------------------------*         
001620 1100-INITIALIZE-TOTALS.                                                  
001630*---------------------------------------------------------------*         
001640     SET MVT-CHILD-NOT-FOUND         TO TRUE.                             
001650     MOVE 0 TO MVT-JUMP-TOTAL, MVT-SQUAT-TOTAL, MVT-CLAP-TOTAL,           
001660         MVT-GRAND-TOTAL.                                                 
001670*---------------------------------------------------------------*         
001680 1200-ESTABLISH-DATE-CUTOFF.                                              
001690*---------------------------------------------------------------*         
001700*    THE ALL-TIME WINDOW NEVER FILTERS, SO NO CUTOFF IS NEEDED.           
001710*    LAST7 AND LAST30 BACK THE CURRENT TIMESTAMP DOWN ONE                 
001720*    CALENDAR DAY AT A TIME - CHEAP AND OBVIOUS OVER ANYTHING             
001730*    FANCIER FOR WINDOWS THIS SMALL.                                      
001740*---------------------------------------------------------------*         
001750     ACCEPT WS-ACCEPT-DATE-AREA      FROM DATE.                           
001760     ACCEPT WS-TIME-WORK-AREA        FROM TIME.                           
001770     PERFORM 1205-WINDOW-CENTURY.                                         
001780     MOVE WS-ACC-MM                  TO WS-DW-MM.                         
001790     MOVE WS-ACC-DD                  TO WS-DW-DD.                         
001800     MOVE WS-DW-CCYY                 TO WS-CT-CCYY.                       
001810     MOVE WS-DW-MM                   TO WS-CT-MM.                         
001820     MOVE WS-DW-DD                   TO WS-CT-DD.                         
001830     MOVE WS-TW-HH                   TO WS-CT-HH.                         
001840     MOVE WS-TW-MI                   TO WS-CT-MI.                         
001850     MOVE WS-TW-SS                   TO WS-CT-SS.                         
001860     EVALUATE TRUE                                                        
001870         WHEN MVT-WINDOW-IS-LAST7                                         
001880             MOVE 7                  TO WS-DATE-WINDOW-DAYS               
001890         WHEN MVT-WINDOW-IS-LAST30                                        
001900             MOVE 30                 TO WS-DATE-WINDOW-DAYS               
001910         WHEN OTHER                                                       
001920             MOVE 0                  TO WS-DATE-WINDOW-DAYS               
001930     END-EVALUATE.                                                        
001940     PERFORM 1210-BACK-CUTOFF-UP-ONE-DAY                                  
001950         WS-DATE-WINDOW-DAYS TIMES.                                       
001960*---------------------------------------------------------------*         
001970 1205-WINDOW-CENTURY.                                                     
001980*---------------------------------------------------------------*         
001990*    Y2K REMEDIATION (SEE MAINTENANCE LOG 01/11/99) - A TWO               
002000*    DIGIT YEAR BELOW 50 IS TAKEN AS 20XX, OTHERWISE 19XX.                
002010*---------------------------------------------------------------*         
002020     IF WS-ACC-YY < 50                                                    
002030         COMPUTE WS-DW-CCYY = 2000 + WS-ACC-YY                            
002040     ELSE                                                                 
002050         COMPUTE WS-DW-CCYY = 1900 + WS-ACC-YY                            
002060     END-IF.                                                              
002070*---------------------------------------------------------------*         
002080 1210-BACK-CUTOFF-UP-ONE-DAY.                                             
002090*---------------------------------------------------------------*         
002100     IF WS-CT-DD > 1                                                      
002110         SUBTRACT 1 FROM WS-CT-DD                                         
002120     ELSE                                                                 
002130         IF WS-CT-MM > 1                                                  
002140             SUBTRACT 1 FROM WS-CT-MM                                     
002150         ELSE                                                             
002160             MOVE 12 TO WS-CT-MM                                          
002170             SUBTRACT 1 FROM WS-CT-CCYY                                   
002180         END-IF                                                           
002190         MOVE WS-DIM-ENTRY (WS-CT-MM) TO WS-CT-DD                         
002200         IF WS-CT-MM = 2                                                  
002210             PERFORM 1220-TEST-LEAP-YEAR                                  
002220             IF WS-LYW-REM-4 = 0 AND                                      
002230                (WS-LYW-REM-100 NOT = 0 OR WS-LYW-REM-400 = 0)            
002240                 MOVE 29              TO WS-CT-DD                         
002250             END-IF                                                       
002260         END-IF                                                           
002270     END-IF.                                                              
002280*---------------------------------------------------------------*         
002290 1220-TEST-LEAP-YEAR.                                                     
002300*---------------------------------------------------------------*         
002310     DIVIDE WS-CT-CCYY BY 4   GIVING WS-LYW-QUOTIENT                      
002320         REMAINDER WS-LYW-REM-4.                                          
002330     DIVIDE WS-CT-CCYY BY 100 GIVING WS-LYW-QUOTIENT                      
002340         REMAINDER WS-LYW-REM-100.                                        
002350     DIVIDE WS-CT-CCYY BY 400 GIVING WS-LYW-QUOTIENT                      
002360         REMAINDER WS-LYW-REM-400.                                        
002370*---------------------------------------------------------------*         
002380 2000-ACCUMULATE-CHILD-MOVES.                                             
002390*---------------------------------------------------------------*         
002400     PERFORM 2100-READ-NEXT-SESSION-RECORD.                               
002410     PERFORM 2200-PROCESS-ONE-SESSION                                     
002420         UNTIL SESSION-FILE-EOF.                                          
002430*---------------------------------------------------------------*         
002440 2100-READ-NEXT-SESSION-RECORD.                                           
002450*---------------------------------------------------------------*         
002460     READ SESSION-FILE                                                    
002470         AT END                                                           
002480             SET SESSION-FILE-EOF TO TRUE                                 
002490     END-READ.                                                            
002500*---------------------------------------------------------------*         
002510 2200-PROCESS-ONE-SESSION.                                                
002520*---------------------------------------------------------------*         
002530     SET WS-SESSION-BELONGS-TO-CHILD TO FALSE.                            
002540     IF SR-CHILD-ID = MVT-REQUEST-CHILD-ID                                
002550         MOVE 'Y' TO WS-SESSION-BELONGS-SW                                
002560         SET MVT-CHILD-WAS-FOUND     TO TRUE                              
002570         PERFORM 3000-SCAN-MOVES-FOR-SESSION                              
002580     END-IF.                                                              
002590     PERFORM 2100-READ-NEXT-SESSION-RECORD.                               
002600*---------------------------------------------------------------*         
002610 3000-SCAN-MOVES-FOR-SESSION.                                             
002620*---------------------------------------------------------------*         
002630*    MVTALLY RE-READS THE MOVE FILE FROM THE TOP FOR EVERY                
002640*    QUALIFYING SESSION.  THE MOVE FILE IS A FLAT SEQUENTIAL              
002650*    EXTRACT WITH NO SESSION-ID INDEX, SO THIS IS THE ONLY                
002660*    JOIN AVAILABLE WITHOUT A SORT STEP.                                  
002670*---------------------------------------------------------------*         
002680     CLOSE MOVE-FILE.                                                     
002690     OPEN INPUT MOVE-FILE.                                                
002700     SET MOVE-FILE-OK                TO TRUE.                             
002710     PERFORM 3100-READ-NEXT-MOVE-RECORD.                                  
002720     PERFORM 3200-CLASSIFY-ONE-MOVE                                       
002730         UNTIL MOVE-FILE-EOF.                                             
002740*---------------------------------------------------------------*         
002750 3100-READ-NEXT-MOVE-RECORD.                                              
002760*---------------------------------------------------------------*         
002770     READ MOVE-FILE                                                       
002780         AT END                                                           
002790             SET MOVE-FILE-EOF TO TRUE                                    
002800     END-READ.                                                            
002810*---------------------------------------------------------------*         
002820 3200-CLASSIFY-ONE-MOVE.                                                  
002830*---------------------------------------------------------------*         
002840     IF MV-SESSION-ID = SR-SESSION-ID                                     
002850         PERFORM 3300-APPLY-DATE-WINDOW-TEST                              
002860     END-IF.                                                              
002870     PERFORM 3100-READ-NEXT-MOVE-RECORD.                                  
002880*---------------------------------------------------------------*         
002890 3300-APPLY-DATE-WINDOW-TEST.                                             
002900*---------------------------------------------------------------*         
002910*    WS-CUTOFF-TIMESTAMP AND MV-CREATED-AT ARE BOTH ZERO-PADDED           
002920*    YYYY-MM-DD-HH.MM.SS TEXT, SO A STRAIGHT ALPHANUMERIC                 
002930*    COMPARE SORTS IN CHRONOLOGICAL ORDER - NO CONVERSION                 
002940*    NEEDED BEYOND THE CUTOFF ITSELF.                                     
002950*---------------------------------------------------------------*         
002960     IF WS-DATE-WINDOW-DAYS = 0                                           
002970        OR MV-CREATED-AT > WS-CUTOFF-TIMESTAMP                            
002980         PERFORM 3400-TALLY-BY-MOVE-TYPE                                  
002990     END-IF.                                                              
003000*---------------------------------------------------------------*         
003010 3400-TALLY-BY-MOVE-TYPE.                                                 
003020*---------------------------------------------------------------*         
003030     EVALUATE TRUE                                                        
003040         WHEN MV-TYPE-IS-JUMP                                             
003050             ADD 1 TO MVT-JUMP-TOTAL                                      
003060         WHEN MV-TYPE-IS-SQUAT                                            
003070             ADD 1 TO MVT-SQUAT-TOTAL                                     
003080         WHEN MV-TYPE-IS-CLAP                                             
003090             ADD 1 TO MVT-CLAP-TOTAL                                      
003100         WHEN OTHER                                                       
003110             CONTINUE                                                     
003120     END-EVALUATE.                                                        
003130*---------------------------------------------------------------*         
003140 4000-RETURN-TOTALS.                                                      
003150*---------------------------------------------------------------*         
003160     MOVE 0 TO MVT-GRAND-TOTAL.                                           
003170     PERFORM 4100-ADD-ONE-TOTAL-ENTRY                                     
003180         VARYING WS-CLASSIFY-INDEX FROM 1 BY 1                            
003190         UNTIL WS-CLASSIFY-INDEX > 3.                                     
003200*---------------------------------------------------------------*         
003210 4100-ADD-ONE-TOTAL-ENTRY.                                                
003220*---------------------------------------------------------------*         
003230     ADD MVT-TOTAL-ENTRY (WS-CLASSIFY-INDEX) TO MVT-GRAND-TOTAL.          
003240*---------------------------------------------------------------*         
003250 9000-CLOSE-MOVE-FILES.                                                   
003260*---------------------------------------------------------------*         
003270     CLOSE SESSION-FILE.                                                  
003280     CLOSE MOVE-FILE.                                                     
