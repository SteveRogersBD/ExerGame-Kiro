000100*===============================================================*         
000110* PROGRAM NAME:    VIDESTMP                                               
000120* ORIGINAL AUTHOR: T. ALBRIGHT                                            
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 T. ALBRIGHT    CREATED - SUMMER ACTIVITY CARD CATALOG          
000180*                         LOADER FOR PARKVIEW COUNTY PARKS & REC          
000190* 04/19/06 K. PATEL       CONVERTED CARD-DECK INTAKE TO LINE              
000200*                         SEQUENTIAL EXTRACT, DROPPED VSAM WRITE          
000210* 03/05/24 R. OKONJO      TICKET EG-0098 - REBUILT AROUND THE             
000220*                         NEW VIDEO EXERGAME CATALOG EXTRACT              
000230*                         REPLACING THE OLD ACTIVITY FILM STRIPS          
000240*===============================================================*         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID.  VIDESTMP.                                                   
000270 AUTHOR.        T. ALBRIGHT.                                              
000280 INSTALLATION.  PARKVIEW COUNTY PARKS AND RECREATION DEPT.                
000290 DATE-WRITTEN.  06/14/87.                                                 
000300 DATE-COMPILED.                                                           
000310 SECURITY.      NON-CONFIDENTIAL.                                         
000320*===============================================================*         
000330 ENVIRONMENT DIVISION.                                                    
000340*---------------------------------------------------------------*         
000350 CONFIGURATION SECTION.                                                   
000360*---------------------------------------------------------------*         
000370 SOURCE-COMPUTER. IBM-3081.                                               
000380 OBJECT-COMPUTER. IBM-3081.                                               
000390 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                     
000400*---------------------------------------------------------------*         
000410 INPUT-OUTPUT SECTION.                                                    
000420*---------------------------------------------------------------*         
000430 FILE-CONTROL.                                                            
000440     SELECT VIDEO-EXTRACT-FILE ASSIGN TO VIEXDD                           
000450 ORGANIZATION IS LINE SEQUENTIAL                                          
000460 FILE STATUS  IS VIDEO-EXTRACT-STATUS.                                    
000470*                                                                         
000480     SELECT VIDEO-FILE ASSIGN TO VIDEDD                                   
000490 ORGANIZATION IS LINE SEQUENTIAL                                          
000500 FILE STATUS  IS VIDEO-FILE-STATUS.                                       
000510*===============================================================*         
000520 DATA DIVISION.                                                           
000530 FILE SECTION.                                                            
000540*---------------------------------------------------------------*         
000550*    ONE CATALOG ENTRY PER LINE, COMMA DELIMITED:  TITLE,URL              
000560*---------------------------------------------------------------*         
000570 FD  VIDEO-EXTRACT-FILE.                                                  
000580 01  VIDEO-EXTRACT-LINE               PIC X(300).                         
000590*---------------------------------------------------------------*         
000600 FD  VIDEO-FILE.                                                          
000610     COPY VIDEOREC.                                                       
000620*---------------------------------------------------------------*         
000630 WORKING-STORAGE SECTION.                                                 
000640*---------------------------------------------------------------*         
000650 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000660     05  VIDEO-EXTRACT-STATUS        PIC X(02).                           
000670   88  VIDEO-EXTRACT-OK                  VALUE '00'.                      
000680   88  VIDEO-EXTRACT-EOF                  VALUE '10'.                     
000690     05  VIDEO-FILE-STATUS           PIC X(02).                           
000700   88  VIDEO-FILE-OK                      VALUE '00'.                     
000710     05  WS-NEXT-VIDEO-ID            PIC 9(09) COMP VALUE 0.              
000730     05  FILLER                      PIC X(11).                           
000735 77  WS-RECORD-COUNT                 PIC 9(07) COMP VALUE 0.              
000740*---------------------------------------------------------------*         
000750 01  WS-INPUT-FIELDS.                                                     
000760     05  WS-IN-TITLE                 PIC X(100).                          
000770     05  WS-IN-URL                   PIC X(200).                          
000780     05  FILLER                      PIC X(04).                           
000790*---------------------------------------------------------------*         
000800 01  WS-ACCEPT-DATE-AREA.                                                 
000810     05  WS-ACC-YY                   PIC 9(02).                           
000820     05  WS-ACC-MM                   PIC 9(02).                           
000830     05  WS-ACC-DD                   PIC 9(02).                           
000840 01  WS-ACCEPT-DATE-NUMERIC REDEFINES WS-ACCEPT-DATE-AREA                 
000850                               PIC 9(06).                                 
000860 01  WS-CURRENT-DATE-AREA.                                                
000870     05  WS-CUR-CCYY                 PIC 9(04).                           
000880     05  WS-CUR-MM                   PIC 9(02).                           
000890     05  WS-CUR-DD                   PIC 9(02).                           
000900 01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE-AREA               
000910                               PIC 9(08).                                 
000920*---------------------------------------------------------------*         
000930 01  WS-TIME-WORK-AREA.                                                   
000940     05  WS-TW-HH                    PIC 9(02).                           
000950     05  WS-TW-MI                    PIC 9(02).                           
000960     05  WS-TW-SS                    PIC 9(02).                           
000970 01  WS-TIME-WORK-NUMERIC REDEFINES WS-TIME-WORK-AREA                     
000980                               PIC 9(06).                                 
000990*===============================================================*         
001000 PROCEDURE DIVISION.                                                      
001010*---------------------------------------------------------------*         
001020 0000-MAIN-PARAGRAPH.                                                     
001030*---------------------------------------------------------------*         
001040     PERFORM 1000-OPEN-FILES.                                             
001050     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001060     PERFORM 2000-PROCESS-VIDEO-RECORD                                    
001070   UNTIL VIDEO-EXTRACT-EOF.                                               
001080     PERFORM 9000-CLOSE-FILES.                                            
001090     DISPLAY 'VIDESTMP: VIDEO RECORDS WRITTEN - '                         
001100   WS-RECORD-COUNT.                                                       
001110     GOBACK.                                                              
001120*---------------------------------------------------------------*         
001130 1000-OPEN-FILES.                                                         
001140*---------------------------------------------------------------*         
001150     OPEN INPUT  VIDEO-EXTRACT-FILE.                                      
001160     OPEN OUTPUT VIDEO-FILE.                                              
001170     ACCEPT WS-ACCEPT-DATE-AREA      FROM DATE.                           
001180     ACCEPT WS-TIME-WORK-AREA        FROM TIME.                           
001190     PERFORM 1010-WINDOW-CENTURY.                                         
001200*---------------------------------------------------------------*         
001210 1010-WINDOW-CENTURY.                                                     
001220*---------------------------------------------------------------*         
001230     IF WS-ACC-YY < 50                                                    
001240   COMPUTE WS-CUR-CCYY = 2000 + WS-ACC-YY                                 
001250     ELSE                                                                 
001260   COMPUTE WS-CUR-CCYY = 1900 + WS-ACC-YY                                 
001270     END-IF.                                                              
001280     MOVE WS-ACC-MM                  TO WS-CUR-MM.                        
001290     MOVE WS-ACC-DD                  TO WS-CUR-DD.                        
001300*---------------------------------------------------------------*         
001310 1100-READ-NEXT-EXTRACT-RECORD.                                           
001320*---------------------------------------------------------------*         
001330     READ VIDEO-EXTRACT-FILE                                              
001340   AT END                                                                 
001350       SET VIDEO-EXTRACT-EOF TO TRUE                                      
001360     END-READ.                                                            
001370*---------------------------------------------------------------*         
001380 2000-PROCESS-VIDEO-RECORD.                                               
001390*---------------------------------------------------------------*         
001400     ADD 1 TO WS-NEXT-VIDEO-ID.                                           
001410     ADD 1 TO WS-RECORD-COUNT.                                            
001420     PERFORM 2050-PARSE-EXTRACT-LINE.                                     
001430     MOVE WS-NEXT-VIDEO-ID             TO VR-VIDEO-ID.                    
001440     MOVE WS-IN-TITLE                  TO VR-TITLE.                       
001450     MOVE WS-IN-URL                    TO VR-URL.                         
001460     PERFORM 2100-STAMP-VIDEO-CREATED-AT.                                 
001470     WRITE VIDEO-RECORD-LINE.                                             
001480     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001490*---------------------------------------------------------------*         
001500 2050-PARSE-EXTRACT-LINE.                                                 
001510*---------------------------------------------------------------*         
001520     UNSTRING VIDEO-EXTRACT-LINE DELIMITED BY ','                         
001530   INTO WS-IN-TITLE, WS-IN-URL                                            
001540     END-UNSTRING.                                                        
001550*---------------------------------------------------------------*         
001560 2100-STAMP-VIDEO-CREATED-AT.                                             
001570*---------------------------------------------------------------*         
001580     MOVE WS-CUR-CCYY                TO VR-CA-CCYY.                       
001590     MOVE '-'                        TO VR-CA-FILL1.                      
001600     MOVE WS-CUR-MM                  TO VR-CA-MM.                         
001610     MOVE '-'                        TO VR-CA-FILL2.                      
001620     MOVE WS-CUR-DD                  TO VR-CA-DD.                         
001630     MOVE '-'                        TO VR-CA-FILL3.                      
001640     MOVE WS-TW-HH                   TO VR-CA-HH.                         
001650     MOVE '.'                        TO VR-CA-FILL4.                      
001660     MOVE WS-TW-MI                   TO VR-CA-MI.                         
001670     MOVE '.'                        TO VR-CA-FILL5.                      
001680     MOVE WS-TW-SS                   TO VR-CA-SS.                         
001690*---------------------------------------------------------------*         
001700 9000-CLOSE-FILES.                                                        
001710*---------------------------------------------------------------*         
001720     CLOSE VIDEO-EXTRACT-FILE.                                            
001730     CLOSE VIDEO-FILE.                                                    
