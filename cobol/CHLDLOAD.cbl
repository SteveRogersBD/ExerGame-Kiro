000100*===============================================================*         
000110* PROGRAM NAME:    CHLDLOAD                                               
000120* ORIGINAL AUTHOR: T. ALBRIGHT                                            
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 T. ALBRIGHT    CREATED - SUMMER ACTIVITY CARD INTAKE           
000180*                         LOADER FOR PARKVIEW COUNTY PARKS & REC          
000190* 09/02/91 M. DESROSIERS  ADDED PARENT-ID / CHILD LINKAGE FIELD           
000200* 01/11/99 K. PATEL       Y2K REMEDIATION - 4-DIGIT CENTURY ON            
000210*                         THE "AS OF" DATE USED FOR AGE CALC              
000220* 04/19/06 K. PATEL       CONVERTED CARD-DECK INTAKE TO LINE              
000230*                         SEQUENTIAL EXTRACT, DROPPED VSAM WRITE          
000240* 03/05/24 R. OKONJO      TICKET EG-0098 - REBUILT AROUND THE             
000250*                         NEW VIDEO EXERGAME CHILD REGISTRATION           
000260*                         EXTRACT REPLACING THE OLD ACTIVITY CARD         
000270* 08/09/25 R. OKONJO      TICKET EG-0157 - AGE NOW WRITTEN AS             
000280*                         TEXT "<YEARS> Y <MONTHS> M" PER THE             
000290*                         NEW PARENT PORTAL DISPLAY REQUIREMENT           
000300*===============================================================*         
000310 IDENTIFICATION DIVISION.                                                 
000320 PROGRAM-ID.  CHLDLOAD.                                                   
000330 AUTHOR.        T. ALBRIGHT.                                              
000340 INSTALLATION.  PARKVIEW COUNTY PARKS AND RECREATION DEPT.                
000350 DATE-WRITTEN.  06/14/87.                                                 
000360 DATE-COMPILED.                                                           
000370 SECURITY.      NON-CONFIDENTIAL.                                         
000380*===============================================================*         
000390 ENVIRONMENT DIVISION.                                                    
000400*---------------------------------------------------------------*         
000410 CONFIGURATION SECTION.                                                   
000420*---------------------------------------------------------------*         
000430 SOURCE-COMPUTER. IBM-3081.                                               
000440 OBJECT-COMPUTER. IBM-3081.                                               
000450 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                     
000460*---------------------------------------------------------------*         
000470 INPUT-OUTPUT SECTION.                                                    
000480*---------------------------------------------------------------*         
000490 FILE-CONTROL.                                                            
000500     SELECT CHILD-EXTRACT-FILE ASSIGN TO CHEXDD                           
000510 ORGANIZATION IS LINE SEQUENTIAL                                          
000520 FILE STATUS  IS CHILD-EXTRACT-STATUS.                                    
000530*                                                                         
000540     SELECT CHILD-FILE ASSIGN TO CHLDDD                                   
000550 ORGANIZATION IS LINE SEQUENTIAL                                          
000560 FILE STATUS  IS CHILD-FILE-STATUS.                                       
000570*===============================================================*         
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600*---------------------------------------------------------------*         
000610*    ONE APPLICATION PER LINE, COMMA DELIMITED:                           
000620*    PARENT-ID,FULL-NAME,DATE-OF-BIRTH(CCYYMMDD),DP-URL                   
000630*---------------------------------------------------------------*         
000640 FD  CHILD-EXTRACT-FILE.                                                  
000650 01  CHILD-EXTRACT-LINE               PIC X(200).                         
000660*---------------------------------------------------------------*         
000670 FD  CHILD-FILE.                                                          
000680     COPY CHILDREC.                                                       
000690*---------------------------------------------------------------*         
000700 WORKING-STORAGE SECTION.                                                 
000710*---------------------------------------------------------------*         
000720 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000730     05  CHILD-EXTRACT-STATUS        PIC X(02).                           
000740   88  CHILD-EXTRACT-OK                  VALUE '00'.                      
000750   88  CHILD-EXTRACT-EOF                  VALUE '10'.                     
000760     05  CHILD-FILE-STATUS           PIC X(02).                           
000770   88  CHILD-FILE-OK                      VALUE '00'.                     
000780     05  WS-NEXT-CHILD-ID            PIC 9(09) COMP VALUE 0.              
000790     05  WS-RECORD-COUNT             PIC 9(07) COMP VALUE 0.              
000800     05  FILLER                      PIC X(04).                           
000810*---------------------------------------------------------------*         
000820 01  WS-INPUT-FIELDS.                                                     
000830     05  WS-IN-PARENT-ID-TEXT         PIC X(09).                          
000840     05  WS-IN-FULL-NAME              PIC X(60).                          
000850     05  WS-IN-DOB-TEXT                PIC X(08).                         
000860     05  WS-IN-DP                    PIC X(120).                          
000870     05  FILLER                      PIC X(03).                           
000880*---------------------------------------------------------------*         
000890 01  WS-DOB-AREA.                                                         
000900     05  WS-DOB-CCYY                 PIC 9(04).                           
000910     05  WS-DOB-MM                   PIC 9(02).                           
000920     05  WS-DOB-DD                   PIC 9(02).                           
000930 01  WS-DOB-NUMERIC REDEFINES WS-DOB-AREA                                 
000940                               PIC 9(08).                                 
000950*---------------------------------------------------------------*         
000960*    "AS OF" DATE FOR THE AGE COMPUTATION AND THE CREATED-AT              
000970*    STAMP - BOTH DERIVED FROM THE SAME SYSTEM ACCEPT PER THE             
000980*    08/09/25 MAINTENANCE ENTRY.                                          
000990*---------------------------------------------------------------*         
001000 01  WS-ACCEPT-DATE-AREA.                                                 
001010     05  WS-ACC-YY                   PIC 9(02).                           
001020     05  WS-ACC-MM                   PIC 9(02).                           
001030     05  WS-ACC-DD                   PIC 9(02).                           
001040 01  WS-ACCEPT-DATE-NUMERIC REDEFINES WS-ACCEPT-DATE-AREA                 
001050                               PIC 9(06).                                 
001060 01  WS-CURRENT-DATE-AREA.                                                
001070     05  WS-CUR-CCYY                 PIC 9(04).                           
001080     05  WS-CUR-MM                   PIC 9(02).                           
001090     05  WS-CUR-DD                   PIC 9(02).                           
001100 01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE-AREA               
001110                               PIC 9(08).                                 
001120*---------------------------------------------------------------*         
001130 01  WS-TIME-WORK-AREA.                                                   
001140     05  WS-TW-HH                    PIC 9(02).                           
001150     05  WS-TW-MI                    PIC 9(02).                           
001160     05  WS-TW-SS                    PIC 9(02).                           
001170 01  WS-TIME-WORK-NUMERIC REDEFINES WS-TIME-WORK-AREA                     
001180                               PIC 9(06).                                 
001190*---------------------------------------------------------------*         
001200*    YEARS/MONTHS ARE KEPT SIGNED DURING THE BORROW-ADJUST STEP -         
001210*    THE RAW MONTH SUBTRACTION CAN GO NEGATIVE BEFORE THE CARRY.          
001220*---------------------------------------------------------------*         
001230 01  WS-AGE-WORK.                                                         
001240     05  WS-AGE-YEARS                PIC S9(03) COMP VALUE 0.             
001250     05  WS-AGE-MONTHS               PIC S9(03) COMP VALUE 0.             
001260     05  FILLER                      PIC X(02).                           
001270*---------------------------------------------------------------*         
001280*    AGE-TEXT IS BUILT BY EDITING YEARS/MONTHS WITH ZERO                  
001290*    SUPPRESSION, THEN SCANNING OFF THE LEADING SPACES -                  
001300*    THIS SHOP HAS NO TRIM FUNCTION TO CALL ON.                           
001310*---------------------------------------------------------------*         
001320 01  WS-AGE-EDIT-TABLE.                                                   
001330     05  WS-AGE-EDIT-ENTRY  OCCURS 2 TIMES.                               
001340   10  WS-AGE-EDIT-TEXT         PIC Z(02)9.                               
001350   10  WS-AGE-EDIT-START        PIC 9(01) COMP.                           
001355     05  FILLER                      PIC X(02).                           
001360 77  WS-AGE-SUB                      PIC 9(01) COMP VALUE 0.              
001370*===============================================================*         
001380 PROCEDURE DIVISION.                                                      
001390*---------------------------------------------------------------*         
001400 0000-MAIN-PARAGRAPH.                                                     
001410*---------------------------------------------------------------*         
001420     PERFORM 1000-OPEN-FILES.                                             
001430     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001440     PERFORM 2000-PROCESS-ONE-CHILD                                       
001450   UNTIL CHILD-EXTRACT-EOF.                                               
001460     PERFORM 9000-CLOSE-FILES.                                            
001470     DISPLAY 'CHLDLOAD: CHILD RECORDS WRITTEN - ' WS-RECORD-COUNT.        
001480     GOBACK.                                                              
001490*---------------------------------------------------------------*         
001500 1000-OPEN-FILES.                                                         
001510*---------------------------------------------------------------*         
001520     OPEN INPUT  CHILD-EXTRACT-FILE.                                      
001530     OPEN OUTPUT CHILD-FILE.                                              
001540     ACCEPT WS-ACCEPT-DATE-AREA      FROM DATE.                           
001550     ACCEPT WS-TIME-WORK-AREA        FROM TIME.                           
001560     PERFORM 1010-WINDOW-CENTURY.                                         
001570*---------------------------------------------------------------*         
001580 1010-WINDOW-CENTURY.                                                     
001590*---------------------------------------------------------------*         
001600*    Y2K REMEDIATION (SEE MAINTENANCE LOG 01/11/99).                      
001610*---------------------------------------------------------------*         
001620     IF WS-ACC-YY < 50                                                    
001630   COMPUTE WS-CUR-CCYY = 2000 + WS-ACC-YY                                 
001640     ELSE                                                                 
001650   COMPUTE WS-CUR-CCYY = 1900 + WS-ACC-YY                                 
001660     END-IF.                                                              
001670     MOVE WS-ACC-MM                  TO WS-CUR-MM.                        
001680     MOVE WS-ACC-DD                  TO WS-CUR-DD.                        
001690*---------------------------------------------------------------*         
001700 1100-READ-NEXT-EXTRACT-RECORD.                                           
001710*---------------------------------------------------------------*         
001720     READ CHILD-EXTRACT-FILE                                              
001730   AT END                                                                 
001740       SET CHILD-EXTRACT-EOF TO TRUE                                      
001750     END-READ.                                                            
001760*---------------------------------------------------------------*         
001770 2000-PROCESS-ONE-CHILD.                                                  
001780*---------------------------------------------------------------*         
001790     ADD 1 TO WS-NEXT-CHILD-ID.                                           
001800     ADD 1 TO WS-RECORD-COUNT.                                            
001810     PERFORM 2100-PARSE-EXTRACT-LINE.                                     
001820     PERFORM 2200-BUILD-CHILD-RECORD.                                     
001830     WRITE CHILD-RECORD-LINE.                                             
001840     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001850*---------------------------------------------------------------*         
001860 2100-PARSE-EXTRACT-LINE.                                                 
001870*---------------------------------------------------------------*         
001880     UNSTRING CHILD-EXTRACT-LINE DELIMITED BY ','                         
001890   INTO WS-IN-PARENT-ID-TEXT, WS-IN-FULL-NAME,                            
001900        WS-IN-DOB-TEXT, WS-IN-DP                                          
001910     END-UNSTRING.                                                        
001920     MOVE WS-IN-DOB-TEXT              TO WS-DOB-AREA.                     
001930*---------------------------------------------------------------*         
001940 2200-BUILD-CHILD-RECORD.                                                 
001950*---------------------------------------------------------------*         
001960     MOVE WS-NEXT-CHILD-ID            TO CR-CHILD-ID.                     
001970     MOVE WS-IN-PARENT-ID-TEXT         TO CR-PARENT-ID.                   
001980     MOVE WS-IN-FULL-NAME             TO CR-FULL-NAME.                    
001990     MOVE WS-DOB-AREA                 TO CR-DATE-OF-BIRTH.                
002000     MOVE WS-IN-DP                    TO CR-DP.                           
002010     PERFORM 2210-DERIVE-CHILD-AGE.                                       
002020     PERFORM 2220-STAMP-CHILD-CREATED-AT.                                 
002030*---------------------------------------------------------------*         
002040 2210-DERIVE-CHILD-AGE.                                                   
002050*---------------------------------------------------------------*         
002060     COMPUTE WS-AGE-YEARS = WS-CUR-CCYY - WS-DOB-CCYY.                    
002070     IF WS-CUR-MM < WS-DOB-MM                                             
002080  OR (WS-CUR-MM = WS-DOB-MM AND WS-CUR-DD < WS-DOB-DD)                    
002090   SUBTRACT 1 FROM WS-AGE-YEARS                                           
002100     END-IF.                                                              
002110     COMPUTE WS-AGE-MONTHS = WS-CUR-MM - WS-DOB-MM.                       
002120     PERFORM 2215-BORROW-ADJUST-YEARS-MONTHS.                             
002130     PERFORM 2225-FORMAT-AGE-TEXT.                                        
002140*---------------------------------------------------------------*         
002150 2215-BORROW-ADJUST-YEARS-MONTHS.                                         
002160*---------------------------------------------------------------*         
002170     IF WS-CUR-DD < WS-DOB-DD                                             
002180   SUBTRACT 1 FROM WS-AGE-MONTHS                                          
002190     END-IF.                                                              
002200     IF WS-AGE-MONTHS < 0                                                 
002210   ADD 12 TO WS-AGE-MONTHS                                                
002220     END-IF.                                                              
002230*---------------------------------------------------------------*         
002240 2225-FORMAT-AGE-TEXT.                                                    
002250*---------------------------------------------------------------*         
002260     MOVE WS-AGE-YEARS               TO WS-AGE-EDIT-TEXT (1).             
002270     MOVE WS-AGE-MONTHS               TO WS-AGE-EDIT-TEXT (2).            
002280     MOVE 1                          TO WS-AGE-EDIT-START (1).            
002290     MOVE 1                          TO WS-AGE-EDIT-START (2).            
002300     PERFORM 2230-TRIM-LEADING-ZEROS                                      
002310   VARYING WS-AGE-SUB FROM 1 BY 1                                         
002320   UNTIL WS-AGE-SUB > 2.                                                  
002330     MOVE SPACES                     TO CR-AGE.                           
002340     STRING WS-AGE-EDIT-TEXT (1) (WS-AGE-EDIT-START (1):)                 
002350          DELIMITED BY SIZE                                               
002360      ' y '                    DELIMITED BY SIZE                          
002370      WS-AGE-EDIT-TEXT (2) (WS-AGE-EDIT-START (2):)                       
002380          DELIMITED BY SIZE                                               
002390      ' m'                     DELIMITED BY SIZE                          
002400   INTO CR-AGE                                                            
002410     END-STRING.                                                          
002420*---------------------------------------------------------------*         
002430 2230-TRIM-LEADING-ZEROS.                                                 
002440*---------------------------------------------------------------*         
002450     PERFORM 2235-ADVANCE-TRIM-START                                      
002460   UNTIL WS-AGE-EDIT-START (WS-AGE-SUB) > 2                               
002470   OR WS-AGE-EDIT-TEXT (WS-AGE-SUB)                                       
002480          (WS-AGE-EDIT-START (WS-AGE-SUB):1) NOT = SPACE.                 
002490*---------------------------------------------------------------*         
002500 2235-ADVANCE-TRIM-START.                                                 
002510*---------------------------------------------------------------*         
002520     ADD 1 TO WS-AGE-EDIT-START (WS-AGE-SUB).                             
002530*---------------------------------------------------------------*         
002540 2220-STAMP-CHILD-CREATED-AT.                                             
002550*---------------------------------------------------------------*         
002560     MOVE WS-CUR-CCYY                TO CR-CA-CCYY.                       
002570     MOVE '-'                        TO CR-CA-FILL1.                      
002580     MOVE WS-CUR-MM                  TO CR-CA-MM.                         
002590     MOVE '-'                        TO CR-CA-FILL2.                      
002600     MOVE WS-CUR-DD                  TO CR-CA-DD.                         
002610     MOVE '-'                        TO CR-CA-FILL3.                      
002620     MOVE WS-TW-HH                   TO CR-CA-HH.                         
002630     MOVE '.'                        TO CR-CA-FILL4.                      
002640     MOVE WS-TW-MI                   TO CR-CA-MI.                         
002650     MOVE '.'                        TO CR-CA-FILL5.                      
002660     MOVE WS-TW-SS                   TO CR-CA-SS.                         
002670*---------------------------------------------------------------*         
002680 9000-CLOSE-FILES.                                                        
002690*---------------------------------------------------------------*         
002700     CLOSE CHILD-EXTRACT-FILE.                                            
002710     CLOSE CHILD-FILE.                                                    
