000100*===============================================================*         
000110* PROGRAM NAME:    MVTOTALS                                               
000120* ORIGINAL AUTHOR: T. ALBRIGHT                                            
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 T. ALBRIGHT    CREATED - SUMMER ACTIVITY CARD TOTALS           
000180*                         PRINT DRIVER FOR PARKVIEW COUNTY P&R            
000190* 09/02/91 M. DESROSIERS  ADDED CHILD-ID / SESSION LINKAGE                
000200* 01/11/99 K. PATEL       Y2K REMEDIATION - 4-DIGIT CENTURY ON            
000210*                         THE RUN-DATE BANNER LINE                        
000220* 04/19/06 K. PATEL       DROPPED CARD-DECK REQUEST READER FOR            
000230*                         LINE SEQUENTIAL REQUEST EXTRACT                 
000240* 10/02/11 S. NAKAGAWA    ADDED ALL/LAST7/LAST30 WINDOW LOOP,             
000250*                         ONE REPORT LINE PER WINDOW PER CHILD            
000260* 03/05/24 R. OKONJO      TICKET EG-0098 - REBUILT AROUND THE             
000270*                         NEW VIDEO EXERGAME MOVE-TALLY ENGINE,           
000280*                         REPLACING THE OLD ACTIVITY CARD COUNTS          
000290* 08/08/25 R. OKONJO      TICKET EG-0151 - ADDED 'ALL' REQUEST            
000300*                         TO RUN EVERY CHILD ON FILE IN ONE PASS          
000310*===============================================================*         
000320 IDENTIFICATION DIVISION.                                                 
000330 PROGRAM-ID.  MVTOTALS.                                                   
000340 AUTHOR.        T. ALBRIGHT.                                              
000350 INSTALLATION.  PARKVIEW COUNTY PARKS AND RECREATION DEPT.                
000360 DATE-WRITTEN.  06/14/87.                                                 
000370 DATE-COMPILED.                                                           
000380 SECURITY.      NON-CONFIDENTIAL.                                         
000390*===============================================================*         
000400 ENVIRONMENT DIVISION.                                                    
000410*---------------------------------------------------------------*         
000420 CONFIGURATION SECTION.                                                   
000430*---------------------------------------------------------------*         
000440 SOURCE-COMPUTER. IBM-3081.                                               
000450 OBJECT-COMPUTER. IBM-3081.                                               
000460 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                     
000470*---------------------------------------------------------------*         
000480 INPUT-OUTPUT SECTION.                                                    
000490*---------------------------------------------------------------*         
000500 FILE-CONTROL.                                                            
000510     SELECT REQUEST-FILE ASSIGN TO REQDD                                  
000520 ORGANIZATION IS LINE SEQUENTIAL                                          
000530 FILE STATUS  IS REQUEST-FILE-STATUS.                                     
000540*                                                                         
000550     SELECT CHILD-FILE ASSIGN TO CHLDDD                                   
000560 ORGANIZATION IS LINE SEQUENTIAL                                          
000570 FILE STATUS  IS CHILD-FILE-STATUS.                                       
000580*                                                                         
000590     SELECT TALLY-REPORT-FILE ASSIGN TO TALRPTD                           
000600 ORGANIZATION IS LINE SEQUENTIAL                                          
000610 FILE STATUS  IS TALLY-FILE-STATUS.                                       
000620*===============================================================*         
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650*---------------------------------------------------------------*         
000660 FD  REQUEST-FILE.                                                        
000670 01  REQUEST-RECORD-LINE             PIC X(10).                           
000680 01  REQUEST-RECORD REDEFINES REQUEST-RECORD-LINE.                        
000690     05  RQ-REQUEST-TEXT             PIC X(09).                           
000700     05  FILLER                      PIC X(01).                           
000710*---------------------------------------------------------------*         
000720 FD  CHILD-FILE.                                                          
000730     COPY CHILDREC.                                                       
000740*---------------------------------------------------------------*         
000750 FD  TALLY-REPORT-FILE.                                                   
000760     COPY TALYLINE.                                                       
000770*---------------------------------------------------------------*         
000780 WORKING-STORAGE SECTION.                                                 
000790*---------------------------------------------------------------*         
000800 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000810     05  REQUEST-FILE-STATUS         PIC X(02).                           
000820   88  REQUEST-FILE-OK                   VALUE '00'.                      
000830   88  REQUEST-FILE-EOF                   VALUE '10'.                     
000840     05  CHILD-FILE-STATUS           PIC X(02).                           
000850   88  CHILD-FILE-OK                      VALUE '00'.                     
000860   88  CHILD-FILE-EOF                      VALUE '10'.                    
000870     05  TALLY-FILE-STATUS           PIC X(02).                           
000880   88  TALLY-FILE-OK                      VALUE '00'.                     
000890     05  WS-WIN-INDEX                PIC 9(01) COMP VALUE 0.              
000910     05  FILLER                      PIC X(11).                           
000915 77  WS-LINES-WRITTEN                PIC 9(05) COMP VALUE 0.              
000920*---------------------------------------------------------------*         
000930*    THE THREE REPORT WINDOWS, HELD AS A LITERAL GROUP AND ALSO           
000940*    REDEFINED AS A TABLE SO 2410-RUN-ONE-WINDOW CAN INDEX IN             
000950*    BY WS-WIN-INDEX RATHER THAN THREE SEPARATE PERFORMS.                 
000960*---------------------------------------------------------------*         
000970 01  WS-WINDOW-ENTRIES.                                                   
000980     05  WS-WIN-1                    PIC X(10) VALUE 'ALL'.               
000990     05  WS-WIN-2                    PIC X(10) VALUE 'LAST7'.             
001000     05  WS-WIN-3                    PIC X(10) VALUE 'LAST30'.            
001010 01  WS-WINDOW-TABLE REDEFINES WS-WINDOW-ENTRIES.                         
001020     05  WS-WIN-ENTRY  PIC X(10)  OCCURS 3 TIMES.                         
001030*---------------------------------------------------------------*         
001040*    RUN-DATE BANNER FOR HEADER-2 - SEE 01/11/99 Y2K ENTRY.               
001050*---------------------------------------------------------------*         
001060 01  WS-ACCEPT-DATE-AREA.                                                 
001070     05  WS-ACC-YY                   PIC 9(02).                           
001080     05  WS-ACC-MM                   PIC 9(02).                           
001090     05  WS-ACC-DD                   PIC 9(02).                           
001100 01  WS-ACCEPT-DATE-NUMERIC REDEFINES WS-ACCEPT-DATE-AREA                 
001110                               PIC 9(06).                                 
001120 01  WS-RUN-DATE-BANNER.                                                  
001130     05  WS-RB-CCYY                  PIC 9(04).                           
001140     05  FILLER                      PIC X(01) VALUE '-'.                 
001150     05  WS-RB-MM                    PIC 9(02).                           
001160     05  FILLER                      PIC X(01) VALUE '-'.                 
001170     05  WS-RB-DD                    PIC 9(02).                           
001180*---------------------------------------------------------------*         
001190 01  HEADER-1.                                                            
001200     05  FILLER                      PIC X(20)                            
001210   VALUE 'PARKVIEW COUNTY P&R '.                                          
001220     05  FILLER                      PIC X(24)                            
001230   VALUE 'EXERGAME MOVE TALLY RPT'.                                       
001240*---------------------------------------------------------------*         
001250 01  HEADER-2.                                                            
001260     05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.        
001270     05  HD2-RUN-DATE                PIC X(10).                           
001280     05  FILLER                      PIC X(24) VALUE SPACE.               
001290*===============================================================*         
001300 LINKAGE SECTION.                                                         
001310*---------------------------------------------------------------*         
001320 COPY MVTBL.                                                              
001330*===============================================================*         
001340 PROCEDURE DIVISION.                                                      
001350*---------------------------------------------------------------*         
001360 0000-MAIN-PARAGRAPH.                                                     
001370*---------------------------------------------------------------*         
001380     PERFORM 1000-OPEN-FILES.                                             
001390     PERFORM 9000-WRITE-HEADERS.                                          
001400     PERFORM 1100-READ-NEXT-REQUEST-RECORD.                               
001410     PERFORM 2000-PROCESS-ONE-REQUEST                                     
001420   UNTIL REQUEST-FILE-EOF.                                                
001430     PERFORM 9900-CLOSE-FILES.                                            
001440     GOBACK.                                                              
001450*---------------------------------------------------------------*         
001460 1000-OPEN-FILES.                                                         
001470*---------------------------------------------------------------*         
001480     OPEN INPUT  REQUEST-FILE.                                            
001490     OPEN OUTPUT TALLY-REPORT-FILE.                                       
001500     ACCEPT WS-ACCEPT-DATE-AREA      FROM DATE.                           
001510     MOVE WS-ACC-MM                  TO WS-RB-MM.                         
001520     MOVE WS-ACC-DD                  TO WS-RB-DD.                         
001530     PERFORM 1010-WINDOW-CENTURY.                                         
001540*---------------------------------------------------------------*         
001550 1010-WINDOW-CENTURY.                                                     
001560*---------------------------------------------------------------*         
001570*    Y2K REMEDIATION (SEE MAINTENANCE LOG 01/11/99).                      
001580*---------------------------------------------------------------*         
001590     IF WS-ACC-YY < 50                                                    
001600   COMPUTE WS-RB-CCYY = 2000 + WS-ACC-YY                                  
001610     ELSE                                                                 
001620   COMPUTE WS-RB-CCYY = 1900 + WS-ACC-YY                                  
001630     END-IF.                                                              
001640     MOVE WS-RB-CCYY                 TO HD2-RUN-DATE (1:4).               
001650     MOVE '-'                        TO HD2-RUN-DATE (5:1).               
001660     MOVE WS-RB-MM                   TO HD2-RUN-DATE (6:2).               
001670     MOVE '-'                        TO HD2-RUN-DATE (8:1).               
001680     MOVE WS-RB-DD                   TO HD2-RUN-DATE (9:2).               
001690*---------------------------------------------------------------*         
001700 1100-READ-NEXT-REQUEST-RECORD.                                           
001710*---------------------------------------------------------------*         
001720     READ REQUEST-FILE                                                    
001730   AT END                                                                 
001740       SET REQUEST-FILE-EOF TO TRUE                                       
001750     END-READ.                                                            
001760*---------------------------------------------------------------*         
001770 2000-PROCESS-ONE-REQUEST.                                                
001780*---------------------------------------------------------------*         
001790     IF RQ-REQUEST-TEXT = 'ALL'                                           
001800   PERFORM 2200-PROCESS-ALL-CHILDREN                                      
001810     ELSE                                                                 
001820   IF RQ-REQUEST-TEXT IS NUMERIC                                          
001830       MOVE RQ-REQUEST-TEXT    TO MVT-REQUEST-CHILD-ID                    
001840       PERFORM 2400-RUN-THREE-WINDOWS                                     
001850   ELSE                                                                   
001860       DISPLAY 'MVTOTALS: BAD REQUEST RECORD - '                          
001870           RQ-REQUEST-TEXT                                                
001880   END-IF                                                                 
001890     END-IF.                                                              
001900     PERFORM 1100-READ-NEXT-REQUEST-RECORD.                               
001910*---------------------------------------------------------------*         
001920 2200-PROCESS-ALL-CHILDREN.                                               
001930*---------------------------------------------------------------*         
001940     OPEN INPUT CHILD-FILE.                                               
001950     SET CHILD-FILE-OK               TO TRUE.                             
001960     PERFORM 2210-READ-NEXT-CHILD-RECORD.                                 
001970     PERFORM 2300-PROCESS-ONE-CHILD-RECORD                                
001980   UNTIL CHILD-FILE-EOF.                                                  
001990     CLOSE CHILD-FILE.                                                    
002000*---------------------------------------------------------------*         
002010 2210-READ-NEXT-CHILD-RECORD.                                             
002020*---------------------------------------------------------------*         
002030     READ CHILD-FILE                                                      
002040   AT END                                                                 
002050       SET CHILD-FILE-EOF TO TRUE                                         
002060     END-READ.                                                            
002070*---------------------------------------------------------------*         
002080 2300-PROCESS-ONE-CHILD-RECORD.                                           
002090*---------------------------------------------------------------*         
002100     MOVE CR-CHILD-ID                TO MVT-REQUEST-CHILD-ID.             
002110     PERFORM 2400-RUN-THREE-WINDOWS.                                      
002120     PERFORM 2210-READ-NEXT-CHILD-RECORD.                                 
002130*---------------------------------------------------------------*         
002140 2400-RUN-THREE-WINDOWS.                                                  
002150*---------------------------------------------------------------*         
002160     PERFORM 2410-RUN-ONE-WINDOW                                          
002170   VARYING WS-WIN-INDEX FROM 1 BY 1                                       
002180   UNTIL WS-WIN-INDEX > 3.                                                
002190*---------------------------------------------------------------*         
002200 2410-RUN-ONE-WINDOW.                                                     
002210*---------------------------------------------------------------*         
002220     MOVE WS-WIN-ENTRY (WS-WIN-INDEX) TO MVT-REQUEST-WINDOW-CODE.         
002230     CALL 'MVTALLY' USING MVT-REQUEST-CHILD-ID,                           
002240   MVT-REQUEST-WINDOW-CODE, MVT-RESULT-FOUND-SW,                          
002250   MVT-RESULT-TOTALS, MVT-GRAND-TOTAL                                     
002260     END-CALL.                                                            
002270     IF MVT-CHILD-WAS-FOUND                                               
002280   PERFORM 9100-WRITE-TALLY-LINE                                          
002290     END-IF.                                                              
002300*---------------------------------------------------------------*         
002310 9000-WRITE-HEADERS.                                                      
002320*---------------------------------------------------------------*         
002330     WRITE TALY-REPORT-LINE FROM HEADER-1.                                
002340     WRITE TALY-REPORT-LINE FROM HEADER-2.                                
002350*---------------------------------------------------------------*         
002360 9100-WRITE-TALLY-LINE.                                                   
002370*---------------------------------------------------------------*         
002380     MOVE MVT-REQUEST-CHILD-ID       TO TL-CHILD-ID.                      
002390     MOVE MVT-REQUEST-WINDOW-CODE    TO TL-WINDOW-LABEL.                  
002400     MOVE MVT-JUMP-TOTAL             TO TL-JUMP-TOTAL.                    
002410     MOVE MVT-SQUAT-TOTAL            TO TL-SQUAT-TOTAL.                   
002420     MOVE MVT-CLAP-TOTAL             TO TL-CLAP-TOTAL.                    
002430     MOVE MVT-GRAND-TOTAL            TO TL-GRAND-TOTAL.                   
002440     WRITE TALY-REPORT-LINE.                                              
002450     ADD 1 TO WS-LINES-WRITTEN.                                           
002460*---------------------------------------------------------------*         
002470 9900-CLOSE-FILES.                                                        
002480*---------------------------------------------------------------*         
002490     CLOSE REQUEST-FILE.                                                  
002500     CLOSE TALLY-REPORT-FILE.                                             
