000100*===============================================================*         
000110* PROGRAM NAME:    PARNSTMP                                               
000120* ORIGINAL AUTHOR: T. ALBRIGHT                                            
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 T. ALBRIGHT    CREATED - SUMMER ACTIVITY CARD PARENT           
000180*                         INTAKE LOADER FOR PARKVIEW COUNTY P&R           
000190* 09/02/91 M. DESROSIERS  ADDED USERNAME FIELD FOR SIGN-IN DESK           
000200* 04/19/06 K. PATEL       CONVERTED CARD-DECK INTAKE TO LINE              
000210*                         SEQUENTIAL EXTRACT, DROPPED VSAM WRITE          
000220* 03/05/24 R. OKONJO      TICKET EG-0098 - REBUILT AROUND THE             
000230*                         NEW VIDEO EXERGAME PARENT REGISTRATION          
000240*                         EXTRACT REPLACING THE OLD ACTIVITY CARD         
000250*===============================================================*         
000260 IDENTIFICATION DIVISION.                                                 
000270 PROGRAM-ID.  PARNSTMP.                                                   
000280 AUTHOR.        T. ALBRIGHT.                                              
000290 INSTALLATION.  PARKVIEW COUNTY PARKS AND RECREATION DEPT.                
000300 DATE-WRITTEN.  06/14/87.                                                 
000310 DATE-COMPILED.                                                           
000320 SECURITY.      NON-CONFIDENTIAL.                                         
000330*===============================================================*         
000340 ENVIRONMENT DIVISION.                                                    
000350*---------------------------------------------------------------*         
000360 CONFIGURATION SECTION.                                                   
000370*---------------------------------------------------------------*         
000380 SOURCE-COMPUTER. IBM-3081.                                               
000390 OBJECT-COMPUTER. IBM-3081.                                               
000400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                     
000410*---------------------------------------------------------------*         
000420 INPUT-OUTPUT SECTION.                                                    
000430*---------------------------------------------------------------*         
000440 FILE-CONTROL.                                                            
000450     SELECT PARENT-EXTRACT-FILE ASSIGN TO PAEXDD                          
000460 ORGANIZATION IS LINE SEQUENTIAL                                          
000470 FILE STATUS  IS PARENT-EXTRACT-STATUS.                                   
000480*                                                                         
000490     SELECT PARENT-FILE ASSIGN TO PARNDD                                  
000500 ORGANIZATION IS LINE SEQUENTIAL                                          
000510 FILE STATUS  IS PARENT-FILE-STATUS.                                      
000520*===============================================================*         
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550*---------------------------------------------------------------*         
000560*    ONE REGISTRATION PER LINE, COMMA DELIMITED:                          
000570*    FULL-NAME,USERNAME,EMAIL,PASSWORD,DP-URL                             
000580*---------------------------------------------------------------*         
000590 FD  PARENT-EXTRACT-FILE.                                                 
000600 01  PARENT-EXTRACT-LINE              PIC X(300).                         
000610*---------------------------------------------------------------*         
000620 FD  PARENT-FILE.                                                         
000630     COPY PARENTREC.                                                      
000640*---------------------------------------------------------------*         
000650 WORKING-STORAGE SECTION.                                                 
000660*---------------------------------------------------------------*         
000670 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000680     05  PARENT-EXTRACT-STATUS       PIC X(02).                           
000690   88  PARENT-EXTRACT-OK                 VALUE '00'.                      
000700   88  PARENT-EXTRACT-EOF                 VALUE '10'.                     
000710     05  PARENT-FILE-STATUS          PIC X(02).                           
000720   88  PARENT-FILE-OK                     VALUE '00'.                     
000730     05  WS-NEXT-PARENT-ID           PIC 9(09) COMP VALUE 0.              
000750     05  FILLER                      PIC X(11).                           
000755 77  WS-RECORD-COUNT                 PIC 9(07) COMP VALUE 0.              
000760*---------------------------------------------------------------*         
000770 01  WS-INPUT-FIELDS.                                                     
000780     05  WS-IN-FULL-NAME              PIC X(60).                          
000790     05  WS-IN-USERNAME               PIC X(30).                          
000800     05  WS-IN-EMAIL                  PIC X(60).                          
000810     05  WS-IN-PASSWORD               PIC X(60).                          
000820     05  WS-IN-DP                    PIC X(120).                          
000830     05  FILLER                      PIC X(04).                           
000840*---------------------------------------------------------------*         
000850 01  WS-ACCEPT-DATE-AREA.                                                 
000860     05  WS-ACC-YY                   PIC 9(02).                           
000870     05  WS-ACC-MM                   PIC 9(02).                           
000880     05  WS-ACC-DD                   PIC 9(02).                           
000890 01  WS-ACCEPT-DATE-NUMERIC REDEFINES WS-ACCEPT-DATE-AREA                 
000900                               PIC 9(06).                                 
000910 01  WS-CURRENT-DATE-AREA.                                                
000920     05  WS-CUR-CCYY                 PIC 9(04).                           
000930     05  WS-CUR-MM                   PIC 9(02).                           
000940     05  WS-CUR-DD                   PIC 9(02).                           
000950 01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE-AREA               
000960                               PIC 9(08).                                 
000970*---------------------------------------------------------------*         
000980 01  WS-TIME-WORK-AREA.                                                   
000990     05  WS-TW-HH                    PIC 9(02).                           
001000     05  WS-TW-MI                    PIC 9(02).                           
001010     05  WS-TW-SS                    PIC 9(02).                           
001020 01  WS-TIME-WORK-NUMERIC REDEFINES WS-TIME-WORK-AREA                     
001030                               PIC 9(06).                                 
001040*===============================================================*         
001050 PROCEDURE DIVISION.                                                      
001060*---------------------------------------------------------------*         
001070 0000-MAIN-PARAGRAPH.                                                     
001080*---------------------------------------------------------------*         
001090     PERFORM 1000-OPEN-FILES.                                             
001100     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001110     PERFORM 2000-PROCESS-PARENT-RECORD                                   
001120   UNTIL PARENT-EXTRACT-EOF.                                              
001130     PERFORM 9000-CLOSE-FILES.                                            
001140     DISPLAY 'PARNSTMP: PARENT RECORDS WRITTEN - '                        
001150   WS-RECORD-COUNT.                                                       
001160     GOBACK.                                                              
001170*---------------------------------------------------------------*         
001180 1000-OPEN-FILES.                                                         
001190*---------------------------------------------------------------*         
001200     OPEN INPUT  PARENT-EXTRACT-FILE.                                     
001210     OPEN OUTPUT PARENT-FILE.                                             
001220     ACCEPT WS-ACCEPT-DATE-AREA      FROM DATE.                           
001230     ACCEPT WS-TIME-WORK-AREA        FROM TIME.                           
001240     PERFORM 1010-WINDOW-CENTURY.                                         
001250*---------------------------------------------------------------*         
001260 1010-WINDOW-CENTURY.                                                     
001270*---------------------------------------------------------------*         
001280     IF WS-ACC-YY < 50                                                    
001290   COMPUTE WS-CUR-CCYY = 2000 + WS-ACC-YY                                 
001300     ELSE                                                                 
001310   COMPUTE WS-CUR-CCYY = 1900 + WS-ACC-YY                                 
001320     END-IF.                                                              
001330     MOVE WS-ACC-MM                  TO WS-CUR-MM.                        
001340     MOVE WS-ACC-DD                  TO WS-CUR-DD.                        
001350*---------------------------------------------------------------*         
001360 1100-READ-NEXT-EXTRACT-RECORD.                                           
001370*---------------------------------------------------------------*         
001380     READ PARENT-EXTRACT-FILE                                             
001390   AT END                                                                 
001400       SET PARENT-EXTRACT-EOF TO TRUE                                     
001410     END-READ.                                                            
001420*---------------------------------------------------------------*         
001430 2000-PROCESS-PARENT-RECORD.                                              
001440*---------------------------------------------------------------*         
001450     ADD 1 TO WS-NEXT-PARENT-ID.                                          
001460     ADD 1 TO WS-RECORD-COUNT.                                            
001470     PERFORM 2050-PARSE-EXTRACT-LINE.                                     
001480     MOVE WS-NEXT-PARENT-ID            TO PR-PARENT-ID.                   
001490     MOVE WS-IN-FULL-NAME              TO PR-FULL-NAME.                   
001500     MOVE WS-IN-USERNAME               TO PR-USERNAME.                    
001510     MOVE WS-IN-EMAIL                  TO PR-EMAIL.                       
001520     MOVE WS-IN-PASSWORD               TO PR-PASSWORD.                    
001530     MOVE WS-IN-DP                     TO PR-DP.                          
001540     PERFORM 2100-STAMP-PARENT-CREATED-AT.                                
001550     WRITE PARENT-RECORD-LINE.                                            
001560     PERFORM 1100-READ-NEXT-EXTRACT-RECORD.                               
001570*---------------------------------------------------------------*         
001580 2050-PARSE-EXTRACT-LINE.                                                 
001590*---------------------------------------------------------------*         
001600     UNSTRING PARENT-EXTRACT-LINE DELIMITED BY ','                        
001610   INTO WS-IN-FULL-NAME, WS-IN-USERNAME, WS-IN-EMAIL,                     
001620        WS-IN-PASSWORD, WS-IN-DP                                          
001630     END-UNSTRING.                                                        
001640*---------------------------------------------------------------*         
001650 2100-STAMP-PARENT-CREATED-AT.                                            
001660*---------------------------------------------------------------*         
001670     MOVE WS-CUR-CCYY                TO PR-CA-CCYY.                       
001680     MOVE '-'                        TO PR-CA-FILL1.                      
001690     MOVE WS-CUR-MM                  TO PR-CA-MM.                         
001700     MOVE '-'                        TO PR-CA-FILL2.                      
001710     MOVE WS-CUR-DD                  TO PR-CA-DD.                         
001720     MOVE '-'                        TO PR-CA-FILL3.                      
001730     MOVE WS-TW-HH                   TO PR-CA-HH.                         
001740     MOVE '.'                        TO PR-CA-FILL4.                      
001750     MOVE WS-TW-MI                   TO PR-CA-MI.                         
001760     MOVE '.'                        TO PR-CA-FILL5.                      
001770     MOVE WS-TW-SS                   TO PR-CA-SS.                         
001780*---------------------------------------------------------------*         
001790 9000-CLOSE-FILES.                                                        
001800*---------------------------------------------------------------*         
001810     CLOSE PARENT-EXTRACT-FILE.                                           
001820     CLOSE PARENT-FILE.                                                   
